000100****************************************************************
000200*                                                               *
000300*               Fund Cession Reconciliation Batch              *
000400*                   Pipeline Driver / Start Of Run              *
000500*                                                               *
000600****************************************************************
000700*
000800  identification          division.
000900*================================
001000*
001100       program-id.       fc000.
001200**
001300*    Author.            V B Coen FBCS, FIDM, FIDPM, 10/03/1983.
001400*                        For Applewood Computers.
001500**
001600*    Installation.      Applewood Computers - Fund Cession Job.
001700**
001800*    Date-Written.      10/03/1983.
001900**
002000*    Date-Compiled.
002100**
002200*    Security.          Copyright (C) 1976-2026, Vincent Bryan Coen.
002300*                        Distributed under the GNU General Public
002400*                        License. See the file COPYING for details.
002500**
002600*    Remarks.           Start Of Run / Pipeline Driver.
002700*                        Sets up the run-control record, validates
002800*                        the fund alias and reference date (B12),
002900*                        opens the Summary report and writes the
003000*                        banner, then chains fc010 (match/compare
003100*                        and differences export) and, provided it
003200*                        ran clean and actually found something,
003300*                        fc020 (formatted export of the meaningful
003400*                        differences).  Writes the closing status
003500*                        line and sets the Return-Code for the
003600*                        operator/scheduler.
003700*
003800*                        Role carried over from the old payroll
003900*                        Start of Day chain - same idea, validate
004000*                        then hand off to the working modules.
004100**
004200*    Version.           See Prog-Name In Ws.
004300**
004400*    Called Modules.
004500*                        fcdate.  Calendar check for B12.
004600*                        fc010.   Match / compare / export.
004700*                        fc020.   Formatted export filter.
004800**
004900*    Functions Used.    None.
005000**
005100*    Files used :
005200*                        Summary-Rpt. Banner opened/closed here,
005300*                        re-opened Extend by fc010/fc020/here again
005400*                        for the closing status line.
005500**
005600*    Error messages used.
005700* System wide:
005800*                        SY001.
005900* Program specific:
006000*                        FC001, FC002, FC006.
006100**
006200* Changes:
006300* 10/03/83 vbc - 1.0.00 Created as the payroll Start of Day chain -
006400*                        date accept/validate then chain to menu.
006500* 21/07/86 vbc -    .01 User-name check added ahead of the chain.
006600* 09/02/90 rjp -    .02 Multi date format support (UK/USA/Intl).
006700* 30/11/98 krs - Y2K .03 Accept FROM DATE windowed at 50 - dates
006800*                        before 1950 now read as 20xx not 19xx.
006900* 04/01/99 krs - Y2K .04 Re-certified post Y2K.
007000* 18/11/11 vbc -    .05 Support for multi date formats carried
007100*                        through to the chained module calls.
007200* 15/01/17 vbc -    .06 Upgraded for RDB processing, security
007300*                        checks remarked out for the O/S build.
007400* 16/04/24 vbc          Copyright notice update superseding all
007500*                        previous notices.
007600* 20/09/25 vbc - 3.3.00 Version update and builds reset.
007700* 09/11/25 vbc - 1.0.00 Re-purposed wholesale for the Fund Cession
007800*                        job - this is no longer a Start of Day
007900*                        screen, it is the batch pipeline driver
008000*                        chaining fc010 then fc020 (U4).
008100* 22/11/25 vbc -    .01 Added the B12 fund alias / reference date
008200*                        validation ahead of the chain, call to
008300*                        fcdate for the calendar part of it.
008400* 02/12/25 vbc -    .02 Step 2 (fc020) now gated on Prm-Step1-Ok and
008500*                        Prm-Diffs-Found (B14) - used to always run.
008600* 19/02/26 vbc -    .03 Return-Code now set non-zero on any failure
008700*                        path, scheduler was not catching a bad run.
008800* 04/03/26 vbc -    .04 Banner now carries a run date/time stamp -
008900*                        operator could not tell two same day re-runs
009000*                        apart on the printed report alone.
009100*
009200*************************************************************************
009300*
009400* Copyright Notice.
009500* ****************
009600*
009700* These files and programs are part of the Applewood Computers Accounting
009800* System and is Copyright (c) Vincent B Coen. 1976-2026 and later.
009900*
010000* This program is now free software; you can redistribute it and/or
010100* modify it under the terms of the GNU General Public License as
010200* published by the Free Software Foundation; version 3 and later as
010300* revised for personal usage only and that includes for use within a
010400* business but without repackaging or for Resale in any way.
010500*
010600* ACAS is distributed in the hope that it will be useful, but WITHOUT
010700* ANY WARRANTY; without even the implied warranty of MERCHANTABILITY
010800* or FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public
010900* License for more details.
011000*
011100*************************************************************************
011200*
011300  environment             division.
011400*================================
011500*
011600  copy "envdiv.cob".
011700  input-output            section.
011800  file-control.
011900      select   Summary-Rpt    assign      "SUMMARY-RPT"
012000                               organization sequential
012100                               status      WS-Summary-Status.
012200*
012300  data                    division.
012400*================================
012500*
012600  file section.
012700*
012800  fd  Summary-Rpt.
012900  01  FC-Summary-Line.
013000      03  FC-Summary-Text      pic x(130).
013100      03  filler               pic x(02).
013200*
013300  working-storage         section.
013400*-----------------------
013500  77  Prog-Name               pic x(16) value "fc000 v1.0.04".
013600*
013700  copy "wsfcmsg.cob".
013800  copy "wsfcprm.cob".
013900*
014000  01  WS-Summary-Status        pic xx     value zero.
014100*
014200  01  LK-Date-Valid             pic x      value "N".
014300  01  LK-Date-Valid-X redefines LK-Date-Valid.
014400      03  LK-Date-Valid-Num     pic 9.
014500*
014600  01  WS-Return-Code            pic s9(4)  comp  value zero.
014700  01  WS-Return-Code-X redefines WS-Return-Code.
014800      03  WS-Return-Code-Raw    pic x(02).
014900*
015000  01  WS-Clock.
015100      03  WS-Clock-Date         pic 9(8)   comp  value zero.
015200      03  WS-Clock-Time         pic 9(6)   comp  value zero.
015300*
015400  01  WS-Print-Line             pic x(132)  value spaces.
015500  01  WS-Print-Line-X redefines WS-Print-Line.
015600      03  Rpt-Label             pic x(20).
015700      03  Rpt-Stamp-Date        pic 9(8).
015800      03  filler                pic x.
015900      03  Rpt-Stamp-Time        pic 9(6).
016000      03  filler                pic x(97).
016100*
016200  procedure division.
016300*
016400  AA000-Main                  section.
016500***********************************
016600      move     "PI"         to Prm-Fund-Alias.
016700      move     "2025-05-30" to Prm-Reference-Date.
016800      move     "CSV"        to Prm-Output-Format.
016900      move     "N"          to Prm-Ignore-Case
017000                                 Prm-Diffs-Found
017100                                 Prm-Step1-Ok
017200                                 Prm-Step2-Ok
017300                                 Prm-Debugging.
017400*
017500      accept   WS-Clock-Date from date yyyymmdd.
017600      accept   WS-Clock-Time from time.
017700      move     WS-Clock-Date to Prm-Run-Date.
017800      move     WS-Clock-Time to Prm-Run-Time.
017900*
018000      move     zero to WS-Return-Code.
018100      perform  AA100-Validate-Params thru AA100-Exit.
018200      if       WS-Return-Code not = zero
018300               move     WS-Return-Code to Return-Code
018400               goback.
018500*
018600      perform  BB000-Print-Banner thru BB000-Exit.
018700*
018800      call     "fc010" using FC-Param-Record.
018900*
019000      if       Prm-Step1-Ok not = "Y" or Prm-Diffs-Found not = "Y"
019100               display  FC006
019200               perform  CC000-Print-Final-Status thru CC000-Exit
019300               move     8 to WS-Return-Code
019400               move     WS-Return-Code to Return-Code
019500               goback.
019600*
019700      call     "fc020" using FC-Param-Record.
019800*
019900      perform  CC000-Print-Final-Status thru CC000-Exit.
020000      move     zero to WS-Return-Code.
020100      move     WS-Return-Code to Return-Code.
020200      goback.
020300*
020400  AA000-Exit.
020500      exit     section.
020600*
020700  AA100-Validate-Params        section.
020800***********************************
020900*  B12 - fund alias must be PI or AI; reference date must be a
021000*  real YYYY-MM-DD calendar date, leap year included.  fcdate does
021100*  the calendar arithmetic, this paragraph owns the alias check.
021200      if       Prm-Fund-Alias not = "PI" and not = "AI"
021300               display  FC001
021400               move     8 to WS-Return-Code
021500               go to AA100-Exit.
021600*
021700      call     "fcdate" using Prm-Reference-Date LK-Date-Valid.
021800      if       LK-Date-Valid not = "Y"
021900               display  FC002
022000               move     8 to WS-Return-Code.
022100*
022200  AA100-Exit.
022300      exit     section.
022400*
022500  BB000-Print-Banner            section.
022600***********************************
022700*  REPORTS block 1 - title rule, run parameters, closing rule.
022800*  Opened fresh (output) - fc010/fc020 extend the same file after
022900*  this, each closing it again before control returns here.
023000      open     output Summary-Rpt.
023100      move     spaces to FC-Summary-Line.
023200      move     all "=" to FC-Summary-Line (1:60).
023300      write    FC-Summary-Line.
023400*
023500      move     spaces to FC-Summary-Line.
023600      string   "FUND CESSION RECONCILIATION - FUND " Prm-Fund-Alias
023700               " - " Prm-Reference-Date
023800               delimited by size into FC-Summary-Line.
023900      write    FC-Summary-Line.
024000*
024100      move     spaces to WS-Print-Line.
024200      move     "RUN DATE/TIME STAMP" to Rpt-Label.
024300      move     Prm-Run-Date to Rpt-Stamp-Date.
024400      move     Prm-Run-Time to Rpt-Stamp-Time.
024500      write    FC-Summary-Line from WS-Print-Line.
024600*
024700      move     spaces to FC-Summary-Line.
024800      move     all "=" to FC-Summary-Line (1:60).
024900      write    FC-Summary-Line.
025000*
025100      close    Summary-Rpt.
025200*
025300  BB000-Exit.
025400      exit     section.
025500*
025600  CC000-Print-Final-Status      section.
025700***********************************
025800*  REPORTS block 5 - last thing written to Summary-Rpt, whichever
025900*  way the run went.
026000      open     extend Summary-Rpt.
026100      move     spaces to FC-Summary-Line.
026200      write    FC-Summary-Line.
026300*
026400      if       Prm-Step1-Ok not = "Y" or Prm-Diffs-Found not = "Y"
026500               move     "PIPELINE FAILED - SEE FC006 ABOVE"
026600                                 to FC-Summary-Line
026700      else
026800               move     "PIPELINE COMPLETED SUCCESSFULLY"
026900                                 to FC-Summary-Line
027000      end-if.
027100      write    FC-Summary-Line.
027200      close    Summary-Rpt.
027300*
027400  CC000-Exit.
027500      exit     section.
       
