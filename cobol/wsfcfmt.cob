000100********************************************
000200*                                          *
000300*  Record Definition For Formatted         *
000400*       Export File                        *
000500*     5 column layout - fc020 output       *
000600********************************************
000700*  File size 56 bytes.
000800*
000900* 14/11/25 vbc - Created.
001000* 16/01/26 vbc - The four amounts repacked comp-3 (was 84 bytes
001010*                zoned, now 56) - same packing habit Pay-Units/
001020*                Pay-Amt always had, no reason to have dropped it.
001100  01  FC-Formatted-Record.
001200      03  Fmt-Id                pic x(20).
001300      03  Fmt-Internal-Face     pic s9(13)v99  comp-3.
001400      03  Fmt-Fund-Face         pic s9(13)v99  comp-3.
001500      03  Fmt-Internal-Acq      pic s9(13)v99  comp-3.
001600      03  Fmt-Fund-Acq          pic s9(13)v99  comp-3.
001700      03  filler                pic x(04).
       
