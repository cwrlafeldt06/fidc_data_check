000100********************************************
000200*                                          *
000300*  Record Definition For Cession           *
000400*           File                           *
000500*     Uses Csn-Contract-No as key           *
000600********************************************
000700*  File size 62 bytes.  Shared layout for both the INTERNAL
000800*  extract and the FUND administrator's portfolio report -
000900*  same 01 used to read either file into the match table.
001000*
001100* 11/11/25 vbc - Created for the fund cession reconciliation job.
001200* 19/11/25 vbc - Widened Csn-Contract-No to x(20) per admin's numbering.
001300* 02/12/25 vbc - Face/Acquisition held zoned, not comp-3, to match the
001400*                fund's own 62 byte fixed layout byte for byte.
001500*
001600  01  FC-Cession-Record.
001700*    match key, first occurrence wins
001800      03  Csn-Contract-No       pic x(20).
001900*    nominal value of the receivable
002000      03  Csn-Face-Value        pic s9(13)v99.
002100*    price paid to acquire it
002200      03  Csn-Acquisition-Value pic s9(13)v99.
002300*    free text status, compared as text
002400      03  Csn-Status-Code       pic x(10).
002500      03  filler                pic x(02).
       
