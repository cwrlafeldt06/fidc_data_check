000100****************************************************************
000200*                                                               *
000300*                Date Validation & Conversion                   *
000400*            For The Fund Cession Reconciliation Job            *
000500*                                                               *
000600****************************************************************
000700*
000800  identification   division.
000900*========================
001000*
001100**
001200       Program-Id.         fcdate.
001300**
001400*    Author.             V B Coen FBCS, FIDM, FIDPM, 14/05/1986.
001500*                        For Applewood Computers.
001600**
001700*    Installation.       Applewood Computers - Fund Cession Job.
001800**
001900*    Date-Written.       14/05/1986.
002000**
002100*    Date-Compiled.
002200**
002300*    Security.           Copyright (C) 1976-2026, Vincent Bryan Coen.
002400*                        Distributed under the GNU General Public License.
002500*                        See the file COPYING for details.
002600**
002700*    Remarks.            Date Validation / Conversion.
002800*                        Checks a Date held as x(10) in the form
002900*                        YYYY-MM-DD is a real calendar Date (B12),
003000*                        month 1-12, day valid for month including
003100*                        Feb in a leap year.
003200*
003300*                        No intrinsic FUNCTIONs are used - this is
003400*                        the manual table-driven check fc000 calls
003500*                        instead of maps04's FUNCTION Test-Date.
003600**
003700*    Version.            See Prog-Name in Ws.
003800**
003900*    Called Modules.     None.
004000**
004100*    Functions Used.     None - see Remarks above.
004200**
004300*    Files Used.         None.
004400**
004500*    Error messages used.
004600*                        None - LK-Date-Valid is the only signal back.
004700**
004800* Changes:
004900* 14/05/86 vbc - 1.0.00 Created as a general calendar check for the
005000*                        stock valuation suite, table driven, day
005100*                        and month range plus leap year by mod-4.
005200* 02/09/87 vbc -    .01 Indexed the days table instead of 12 IFs,
005300*                        Ken asked why it was so slow on the 3090.
005400* 11/03/91 rjp -    .02 Century leap rule added (div by 100), plain
005500*                        mod-4 alone was wrongly passing 29/02/1900.
005600* 23/07/93 vbc -    .03 Tidy of comments ahead of the audit.
005700* 30/11/98 krs - Y2K .04 CCYY already 4 digits in this module so no
005800*                        windowing needed, but widened WS-CCYY
005900*                        checks and re-tested against the Y2K list.
006000* 04/01/99 krs - Y2K .05 Re-certified post Y2K, no further changes.
006100* 19/06/02 vbc -    .06 Renamed data names to current house style.
006200* 08/09/06 mjp -    .07 Added the 400 rule proper, 2000 is leap but
006300*                        the 1900 case showed div-100 alone is not
006400*                        enough on its own either way round.
006500* 17/02/11 vbc -    .08 Ported to GNU Cobol, no logic change.
006600* 25/04/15 vbc -    .09 Copyright notice refresh.
006700* 10/11/25 vbc - 1.1.00 Adopted by the Fund Cession job in place of
006800*                        maps04 - maps04 leans on intrinsic
006900*                        FUNCTIONs which this job's build profile
007000*                        does not carry, so this older table driven
007100*                        module does the B12 calendar check instead.
007200*                        Renamed Program-Id fcdate, Remarks revised.
007300* 02/12/25 vbc -    .10 Reference-Date is YYYY-MM-DD here, not
007400*                        dd/mm/ccyy - Linkage record re-cast.
007500* 19/01/26 vbc -    .11 LK-Date-Valid now set "N" on entry so a
007600*                        caller who forgets to initialise it first
007700*                        doesn't carry a stale "Y" through.
007800*
007900*************************************************************************
008000*
008100* Copyright Notice.
008200* ****************
008300*
008400* These files and programs are part of the Applewood Computers Accounting
008500* System and is Copyright (c) Vincent B Coen. 1976-2026 and later.
008600*
008700* This program is now free software; you can redistribute it and/or
008800* modify it under the terms of the GNU General Public License as
008900* published by the Free Software Foundation; version 3 and later as
009000* revised for personal usage only and that includes for use within a
009100* business but without repackaging or for Resale in any way.
009200*
009300* ACAS is distributed in the hope that it will be useful, but WITHOUT
009400* ANY WARRANTY; without even the implied warranty of MERCHANTABILITY
009500* or FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public
009600* License for more details.
009700*
009800*************************************************************************
009900*
010000  environment             division.
010100*================================
010200*
010300  copy "envdiv.cob".
010400*
010500  data                    division.
010600*================================
010700*
010800  working-storage         section.
010900*-----------------------
011000  77  Prog-Name               pic x(16) value "fcdate v1.1.11".
011100*
011200  01  WS-Date-Work.
011300      03  WS-CCYY             pic 9(4).
011400      03  WS-MM               pic 99.
011500      03  WS-DD               pic 99.
011600  01  WS-Date-Work9 redefines WS-Date-Work
011700                              pic 9(8).
011800*
011900  01  WS-Leap-Test.
012000      03  WS-Div-Quotient      pic 9(4)         comp.
012100      03  WS-Mod-4             pic 99           value zero.
012200      03  WS-Mod-100           pic 999          value zero.
012300      03  WS-Mod-400           pic 999          value zero.
012400      03  WS-Leap-Year         pic x            value "N".
012500*
012600  01  WS-Days-In-Month-Tbl.
012700      03  WS-Dim     pic 99    occurs 12  value zero.
012800*
012900  01  WS-Dim-Values.
013000      03  WS-Dim-Load pic 9(24) value 312831303130313130313031.
013100  01  WS-Dim-Values-Tbl redefines WS-Dim-Values.
013200      03  WS-Dim-Entry          pic 99   occurs 12.
013300*
013400  01  WS-Sub                   binary-char unsigned value zero.
013500*
013600  linkage                 section.
013700*-----------------------
013800*
013900  01  LK-Reference-Date         pic x(10).
014000*    YYYY-MM-DD as received from the caller
014100  01  LK-Reference-Date-X redefines LK-Reference-Date.
014200      03  LK-CCYY               pic 9(4).
014300      03  filler                pic x.
014400      03  LK-MM                 pic 99.
014500      03  filler                pic x.
014600      03  LK-DD                 pic 99.
014700*
014800  01  LK-Date-Valid             pic x.
014900*    returned Y or N
015000*
015100  procedure division using LK-Reference-Date
015200                           LK-Date-Valid.
015300*
015400  AA000-Main                  section.
015500***********************************
015600      move     "N" to LK-Date-Valid.
015700      perform  ZZ100-Load-Dim-Table thru ZZ100-Exit.
015800*
015900      if       LK-Reference-Date (5:1) not = "-" or
016000               LK-Reference-Date (8:1) not = "-"
016100               go to AA000-Exit.
016200*
016300      if       LK-CCYY not numeric or
016400               LK-MM   not numeric or
016500               LK-DD   not numeric
016600               go to AA000-Exit.
016700*
016800      if       LK-MM < 01 or > 12
016900               go to AA000-Exit.
017000*
017100      perform  ZZ200-Test-Leap-Year thru ZZ200-Exit.
017200*
017300      move     WS-Dim (LK-MM) to WS-Sub.
017400      if       LK-MM = 02 and WS-Leap-Year = "Y"
017500               add 1 to WS-Sub.
017600*
017700      if       LK-DD < 01 or > WS-Sub
017800               go to AA000-Exit.
017900*
018000      move     "Y" to LK-Date-Valid.
018100*
018200  AA000-Exit.
018300      goback.
018400*
018500  ZZ100-Load-Dim-Table        section.
018600***********************************
018700*  Unpacks the 12 days-in-month values (non leap year, Feb = 28)
018800*  out of WS-Dim-Values-Tbl into the indexed WS-Dim table.
018900      move     1 to WS-Sub.
019000*
019100  ZZ100-Load-Loop.
019200      if       WS-Sub > 12
019300               go to ZZ100-Exit.
019400      move     WS-Dim-Entry (WS-Sub) to WS-Dim (WS-Sub).
019500      add      1 to WS-Sub.
019600      go       to ZZ100-Load-Loop.
019700*
019800  ZZ100-Exit.
019900      exit     section.
020000*
020100  ZZ200-Test-Leap-Year        section.
020200***********************************
020300*  B12 - Feb has 29 days when CCYY is divisible by 4 and not by
020400*  100, unless it is also divisible by 400 (e.g. 2000 was a leap
020500*  year, 1900 was not).
020600      move     "N" to WS-Leap-Year.
020700      divide   LK-CCYY by 4   giving WS-Div-Quotient
020800                               remainder WS-Mod-4.
020900      divide   LK-CCYY by 100 giving WS-Div-Quotient
021000                               remainder WS-Mod-100.
021100      divide   LK-CCYY by 400 giving WS-Div-Quotient
021200                               remainder WS-Mod-400.
021300*
021400      if       WS-Mod-4 = zero and WS-Mod-100 not = zero
021500               move "Y" to WS-Leap-Year.
021600      if       WS-Mod-400 = zero
021700               move "Y" to WS-Leap-Year.
021800*
021900  ZZ200-Exit.
022000      exit     section.
       
