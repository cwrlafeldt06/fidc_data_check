000100********************************************
000200*                                          *
000300*  Common Error / Status Messages          *
000400*     For The Fund Cession Reconciliation  *
000500*     Job (fc000, fc010, fc020, fc030)     *
000600********************************************
000700*  System wide messages keep the SYnnn numbering the rest of
000800*  ACAS uses; job specific ones use FCnnn.
000900*
001000* 10/11/25 vbc - Created.
001100* 24/11/25 vbc - Added FC006/FC007 for the U3 step gating (B14).
001200* 06/01/26 vbc - Added FC010-FC013 for fc030's five comparison modes.
001300*
001400  01  FC-Error-Messages.
001500* System wide
001600      03  SY001   pic x(46)
001700          value "SY001 Aborting run - Note error and hit Return".
001800      03  SY015   pic x(45)
001900          value "SY015 Note message and Hit Return to continue".
002000* Job specific
002100      03  FC001   pic x(43)
002200          value "FC001 Invalid fund alias - must be PI or AI".
002300      03  FC002   pic x(49)
002400          value "FC002 Invalid reference date - must be YYYY-MM-DD".
002500      03  FC003   pic x(39)
002600          value "FC003 Internal cession file not found -".
002700      03  FC004   pic x(37)
002800          value "FC004 Fund portfolio file not found -".
002900      03  FC005   pic x(34)
003000          value "FC005 No differences were found  -".
003100      03  FC006   pic x(44)
003200          value "FC006 Step 1 failed - step 2 will not be run".
003300      03  FC007   pic x(45)
003400          value "FC007 No differences file - nothing to export".
003500      03  FC008   pic x(34)
003600          value "FC008 Differences file not found -".
003700      03  FC009   pic x(29)
003800          value "FC009 Input file is empty   -".
003900      03  FC010   pic x(50)
004000          value "FC010 Invalid mode - SCHEMA/STATS/SUBSET/POSN/INFO".
004100      03  FC011   pic x(32)
004200          value "FC011 Compare File 1 not found -".
004300      03  FC012   pic x(32)
004400          value "FC012 Compare File 2 not found -".
004500      03  FC013   pic x(40)
004600          value "FC013 This mode requires a File 2 name -".
       
