000100********************************************
000200*                                          *
000300*  Common Environment Division Entries     *
000400*     Special-Names used across all of     *
000500*     the fund cession reconciliation job  *
000600********************************************
000700*  09/11/25 vbc - Created, split out of fc000 so fc010/fc020/fc030
000800*                 don't each carry their own copy of this boilerplate.
000900*
001000  SPECIAL-NAMES.
001100      C01 IS TOP-OF-FORM
001200      CLASS FUND-CODE IS "P" "A"
001300      CLASS NUMERIC-SIGN IS "+" "-"
001400      UPSI-0 IS FC-Debug-Switch.
       
