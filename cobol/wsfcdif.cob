000100********************************************
000200*                                          *
000300*  Record Definition For Differences       *
000400*           File                           *
000500*     Written by fc010, read by fc020      *
000600********************************************
000700*  One record per mismatching contract.  Face and acquisition
000800*  sides are carried separately so fc020 can re-test the
000900*  meaningful-difference floor without going back to the
001000*  original cession files.
001100*
001200* 12/11/25 vbc - Created.
001300* 20/11/25 vbc - Added the three -Present flags, fc020 needs them
001400*                to know which side of a pair was actually compared.
001500* 03/12/25 vbc - Pct fields widened to s9(7)v99, a near-zero fund
001600*                value was overflowing the original s9(5)v99.
001650* 16/01/26 vbc - Amount/pct fields repacked comp-3, same habit
001660*                as the old Chk-Amt/His-QTD packing - no call to
001670*                hold an internal file zoned just because R1 is.
001700*
001800  01  FC-Differences-Record.
001900      03  Dif-Contract-No         pic x(20).
002000      03  Dif-Face-Internal       pic s9(13)v99  comp-3.
002100      03  Dif-Face-Fund           pic s9(13)v99  comp-3.
002200*    internal - fund
002300      03  Dif-Face-Diff           pic s9(13)v99  comp-3.
002400*    N/A when fund value zero
002500      03  Dif-Face-Diff-Pct       pic s9(7)v99   comp-3.
002600      03  Dif-Acq-Internal        pic s9(13)v99  comp-3.
002700      03  Dif-Acq-Fund            pic s9(13)v99  comp-3.
002800*    internal - fund
002900      03  Dif-Acq-Diff            pic s9(13)v99  comp-3.
003000*    N/A when fund value zero
003100      03  Dif-Acq-Diff-Pct        pic s9(7)v99   comp-3.
003200      03  Dif-Face-Diff-Present   pic x.
003210          88  Face-Diff-Was-Tested    value "Y".
003300      03  Dif-Acq-Diff-Present    pic x.
003310          88  Acq-Diff-Was-Tested     value "Y".
003400      03  Dif-Status-Diff-Present pic x.
003410          88  Status-Diff-Was-Tested  value "Y".
003500      03  filler                  pic x(05).
       
