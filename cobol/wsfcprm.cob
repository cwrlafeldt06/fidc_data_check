000100********************************************
000200*                                          *
000300*  Record Definition For Run Control /     *
000400*     Reconciliation Parameter File        *
000500*     Uses RRN = 1                         *
000600********************************************
000700*  One record per run, passed down the chain fc000 -> fc010 -> fc020.
000800*  Carries the accepted run parameters plus the company/fund
000900*  identification block the summary report banner prints from.
001000*
001100* 10/11/25 vbc - Created, lifted the company-data block habit
001200*                from the payroll param record.
001300* 22/11/25 vbc - Added Prm-Ignore-Case, forgot it on first pass.
001400* 05/12/25 vbc - Prm-Float-Tolerance widened to 9(3)v9(6), 0.05000
001500*                was truncating under the old 9(1)v9(4).
001600* 18/02/26 vbc - Added Prm-Run-Date / Prm-Run-Time, banner needs a
001700*                wall clock stamp separate from Prm-Reference-Date.
001750* 16/01/26 vbc - 88-levels added under the alias and the switch
001760*                bytes, AA100/AA300 in fc000 read cleaner off them.
001800*
001900  01  FC-Param-Record.
002000      03  FC-Prm-Company-Data.
002100          05  Prm-Co-Name          pic x(40) value "Applewood Computers".
002200*        fund cession reconciliation dept
002300          05  Prm-Co-Dept          pic x(24)
002400              value "Fund Cession Recon".
002500      03  FC-Prm-Run-Data.
002600*        'PI' or 'AI'
002700          05  Prm-Fund-Alias       pic xx.
002710              88  Fund-Alias-Valid       values "PI" "AI".
002800*        YYYY-MM-DD
002900          05  Prm-Reference-Date   pic x(10).
003000          05  Prm-Float-Tolerance  pic 9(3)v9(6) value 0.050000.
003100          05  Prm-Meaningful-Min   pic 9(3)v99   value 0.50.
003200          05  Prm-Ignore-Case      pic x         value "N".
003210              88  Case-Is-Ignored        value "Y".
003300          05  Prm-Output-Format    pic x(8)      value "CSV".
003400      03  FC-Prm-Switches.
003500*        set by fc010, read back by fc000
003600          05  Prm-Diffs-Found      pic x         value "N".
003610              88  Diffs-Were-Found       value "Y".
003700          05  Prm-Step1-Ok         pic x         value "N".
003710              88  Step1-Completed-Ok     value "Y".
003800          05  Prm-Step2-Ok         pic x         value "N".
003810              88  Step2-Completed-Ok     value "Y".
003900          05  Prm-Debugging        pic x         value "N".
004000      03  FC-Prm-Stamp.
004100*        ccyymmdd / hhmmss
004200          05  Prm-Run-Date         pic 9(8)   comp.
004300          05  Prm-Run-Time         pic 9(6)   comp.
004400      03  filler                   pic x(08).
       
