000100****************************************************************
000200*                                                               *
000300*                 Cession Reconciliation - Export              *
000400*                 Formatted Differences  (Step 2)               *
000500*                                                               *
000600****************************************************************
000700*
000800  identification          division.
000900*================================
001000*
001100       program-id.       fc020.
001200**
001300*    Author.            V B Coen FBCS, FIDM, FIDPM, 19/09/1991.
001400*                        For Applewood Computers.
001500**
001600*    Installation.      Applewood Computers - Fund Cession Job.
001700**
001800*    Date-Written.      19/09/1991.
001900**
002000*    Date-Compiled.
002100**
002200*    Security.          Copyright (C) 1976-2026, Vincent Bryan Coen.
002300*                        Distributed under the GNU General Public
002400*                        License. See the file COPYING for details.
002500**
002600*    Remarks.           Formatted Export Of Meaningful Differences.
002700*                        Reads the Differences file fc010 wrote and
002800*                        keeps only the pairs worth a human looking
002900*                        at - drops the ones where the only change
003000*                        is a few pence of rounding.  What survives
003100*                        is written 5 columns wide to the Formatted
003200*                        Export file and counted into the Summary
003300*                        report's Step 2 block.
003400*
003500*                        Began life filtering a vacation carry-over
003600*                        report down to the exceptions worth typing
003700*                        a memo about - same shape job here.
003800**
003900*    Version.           See Prog-Name In Ws.
004000**
004100*    Called Modules.    None.
004200**
004300*    Functions Used.    None.
004400**
004500*    Files used :
004600*                        Differences-File. Written by fc010, read here.
004700*                        Formatted-Export-File. Written here.
004800*                        Summary-Rpt.      Run report, appended to.
004900**
005000*    Error messages used.
005100* System wide:
005200*                        SY001.
005300* Program specific:
005400*                        FC007, FC008.
005500**
005600* Changes:
005700* 19/09/91 vbc - 1.0.00 Created - filtered the vacation carry-over
005800*                        exceptions report, GO TO read loop style.
005900* 05/02/93 rjp -    .01 Floor lowered from 1.00 to 0.50, finance
006000*                        said too many genuine cases were dropped.
006100* 17/11/95 vbc -    .02 Dropped count now printed as well as kept,
006200*                        auditor asked how many were being thrown
006300*                        away and why.
006400* 30/11/98 krs - Y2K .03 Reviewed - no date fields held by this
006500*                        program, nothing to change for the century.
006600* 04/01/99 krs - Y2K .04 Re-certified post Y2K.
006700* 22/06/03 vbc -    .05 Renamed data names to current house style.
006800* 14/03/09 mjp -    .06 Present flags now checked before the floor
006900*                        test - an absent side was wrongly passing
007000*                        the floor as if it were a real zero diff.
007100* 14/11/25 vbc - 2.0.00 Re-purposed for the Fund Cession job - was
007200*                        the vacation exceptions filter, now filters
007300*                        the cession Differences file instead.  5
007400*                        column Formatted-Export-File replaces the
007500*                        old vacation memo layout.
007600* 25/11/25 vbc -    .01 Added Formatted-Export-File and the 0.50
007700*                        meaningful floor per the fund admin's rule.
007800* 19/02/26 vbc -    .02 Step 2 block wording lined up with fc010's
007900*                        Step 1 block, both now say "records read".
008000*
008100*************************************************************************
008200*
008300* Copyright Notice.
008400* ****************
008500*
008600* These files and programs are part of the Applewood Computers Accounting
008700* System and is Copyright (c) Vincent B Coen. 1976-2026 and later.
008800*
008900* This program is now free software; you can redistribute it and/or
009000* modify it under the terms of the GNU General Public License as
009100* published by the Free Software Foundation; version 3 and later as
009200* revised for personal usage only and that includes for use within a
009300* business but without repackaging or for Resale in any way.
009400*
009500* ACAS is distributed in the hope that it will be useful, but WITHOUT
009600* ANY WARRANTY; without even the implied warranty of MERCHANTABILITY
009700* or FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public
009800* License for more details.
009900*
010000*************************************************************************
010100*
010200  environment             division.
010300*================================
010400*
010500  copy "envdiv.cob".
010600  input-output            section.
010700  file-control.
010800      select   Differences-File
010900                               assign      "DIFFERENCES-FILE"
011000                               organization sequential
011100                               status      WS-Diffs-Status.
011200*
011300      select   Formatted-Export-File
011400                               assign      "FORMATTED-EXPORT-FILE"
011500                               organization sequential
011600                               status      WS-Fmt-Status.
011700*
011800      select   Summary-Rpt    assign      "SUMMARY-RPT"
011900                               organization sequential
012000                               status      WS-Summary-Status.
012100*
012200  data                    division.
012300*================================
012400*
012500  file section.
012600*
012700  fd  Differences-File.
012800      copy "wsfcdif.cob".
012900*
013000  fd  Formatted-Export-File.
013100      copy "wsfcfmt.cob".
013200*
013300  fd  Summary-Rpt.
013400  01  FC-Summary-Line.
013500      03  FC-Summary-Text      pic x(130).
013600      03  filler               pic x(02).
013700*
013800  working-storage         section.
013900*-----------------------
014000  77  Prog-Name               pic x(16) value "fc020 v2.0.02".
014100*
014200  copy "wsfcmsg.cob".
014300*
014400  01  WS-File-Status-Block.
014500      03  WS-Diffs-Status     pic xx    value zero.
014600      03  WS-Fmt-Status       pic xx    value zero.
014700      03  WS-Summary-Status   pic xx    value zero.
014800  01  WS-File-Status-Block-X redefines WS-File-Status-Block.
014900      03  WS-Status-Flat       pic x(06).
015000*
015100  01  WS-Floor-Work.
015200      03  WS-Meaningful-Min    pic 9(3)v99   comp  value zero.
015300      03  WS-Face-Abs          pic s9(13)v99 comp  value zero.
015400      03  WS-Acq-Abs           pic s9(13)v99 comp  value zero.
015500  01  WS-Floor-Work-X redefines WS-Floor-Work.
015600      03  WS-Floor-Work-Digits  pic s9(19)v99.
015700*
015800  01  WS-Meaningful           pic x         value "N".
015900*
016000  01  WS-Counts.
016100      03  WS-Total-Read        pic 9(9)  comp  value zero.
016200      03  WS-Total-Kept        pic 9(9)  comp  value zero.
016300      03  WS-Total-Dropped     pic 9(9)  comp  value zero.
016400*
016500  01  WS-Print-Line             pic x(132)  value spaces.
016600  01  WS-Rpt-Numeric-Line redefines WS-Print-Line.
016700      03  Rpt-Num-Label         pic x(30).
016800      03  Rpt-Num-Value-1       pic z(08)9.
016900      03  filler                pic x(93).
017000*
017100  linkage                 section.
017200*-----------------------
017300*
017400  copy "wsfcprm.cob".
017500*
017600  procedure division using FC-Param-Record.
017700*
017800  AA000-Main                  section.
017900***********************************
018000      move     Prm-Meaningful-Min to WS-Meaningful-Min.
018100*
018200      open     input  Differences-File.
018300      if       WS-Diffs-Status not = "00"
018400               display  FC008  Differences-File
018500               move     "N" to Prm-Step2-Ok
018600               goback.
018700*
018800      open     output Formatted-Export-File.
018900      open     extend Summary-Rpt.
019000*
019100      perform  BB000-Filter-Records thru BB000-Exit.
019200*
019300      close    Differences-File.
019400      close    Formatted-Export-File.
019500*
019600      perform  CC000-Print-U3-Block thru CC000-Exit.
019700*
019800      close    Summary-Rpt.
019900*
020000      move     "Y" to Prm-Step2-Ok.
020100      goback.
020200*
020300  AA000-Exit.
020400      exit     section.
020500*
020600  BB000-Filter-Records         section.
020700***********************************
020800*  U3 step 1/2 - reads every Differences record and keeps the ones
020900*  that clear the 0.50 meaningful floor on either side (B11).
021000*
021100  BB000-Read-Loop.
021200      read     Differences-File
021300               at end
021400               go to BB000-Exit
021500      end-read.
021600      if       WS-Diffs-Status not = "00" and not = "10"
021700               go to BB000-Exit.
021800*
021900      add      1 to WS-Total-Read.
022000      perform  ZZ100-Meaningful-Test thru ZZ100-Exit.
022100*
022200      if       WS-Meaningful = "Y"
022300               perform  BB100-Write-Formatted thru BB100-Exit
022400               add      1 to WS-Total-Kept
022500      else
022600               add      1 to WS-Total-Dropped
022700      end-if.
022800      go       to BB000-Read-Loop.
022900*
023000  BB000-Exit.
023100      exit     section.
023200*
023300  BB100-Write-Formatted        section.
023400***********************************
023500*  U3 step 3 - absent sides are written as zero, the Differences
023600*  record already carries zero there so no extra test is needed.
023700      move     Dif-Contract-No       to Fmt-Id.
023800      move     Dif-Face-Internal     to Fmt-Internal-Face.
023900      move     Dif-Face-Fund         to Fmt-Fund-Face.
024000      move     Dif-Acq-Internal      to Fmt-Internal-Acq.
024100      move     Dif-Acq-Fund          to Fmt-Fund-Acq.
024200      write    FC-Formatted-Record.
024300      if       WS-Fmt-Status not = "00"
024400               display  FC007 "write failed on Formatted-Export-File".
024500*
024600  BB100-Exit.
024700      exit     section.
024800*
024900  ZZ100-Meaningful-Test        section.
025000***********************************
025100*  B11 - meaningful iff (face present and abs(face diff) >= 0.50)
025200*  or (acq present and abs(acq diff) >= 0.50).  Threshold inclusive.
025300      move     "N" to WS-Meaningful.
025400*
025500      if       Dif-Face-Diff-Present = "Y"
025600               move     Dif-Face-Diff to WS-Face-Abs
025700               if       WS-Face-Abs < zero
025800                        multiply -1 by WS-Face-Abs
025900               end-if
026000               if       WS-Face-Abs >= WS-Meaningful-Min
026100                        move "Y" to WS-Meaningful
026200               end-if
026300      end-if.
026400*
026500      if       Dif-Acq-Diff-Present = "Y"
026600               move     Dif-Acq-Diff to WS-Acq-Abs
026700               if       WS-Acq-Abs < zero
026800                        multiply -1 by WS-Acq-Abs
026900               end-if
027000               if       WS-Acq-Abs >= WS-Meaningful-Min
027100                        move "Y" to WS-Meaningful
027200               end-if
027300      end-if.
027400*
027500  ZZ100-Exit.
027600      exit     section.
027700*
027800  CC000-Print-U3-Block         section.
027900***********************************
028000*  REPORTS block 4 - Step 2 heading plus the read/kept/dropped
028100*  counts, appended to the same Summary-Rpt fc010 wrote blocks 1-3.
028200      move     spaces to FC-Summary-Line.
028300      write    FC-Summary-Line.
028400      move     "STEP 2: EXPORT FORMATTED RESULTS" to FC-Summary-Line.
028500      write    FC-Summary-Line.
028600      move     spaces to FC-Summary-Line.
028700      move     all "-" to FC-Summary-Line (1:33).
028800      write    FC-Summary-Line.
028900*
029000      move     spaces to WS-Rpt-Numeric-Line.
029100      move     "Differing Records Read" to Rpt-Num-Label.
029200      move     WS-Total-Read to Rpt-Num-Value-1.
029300      write    FC-Summary-Line from WS-Rpt-Numeric-Line.
029400*
029500      move     spaces to WS-Rpt-Numeric-Line.
029600      move     "Meaningful Records Kept" to Rpt-Num-Label.
029700      move     WS-Total-Kept to Rpt-Num-Value-1.
029800      write    FC-Summary-Line from WS-Rpt-Numeric-Line.
029900*
030000      move     spaces to WS-Rpt-Numeric-Line.
030100      move     "Small Records Filtered Out" to Rpt-Num-Label.
030200      move     WS-Total-Dropped to Rpt-Num-Value-1.
030300      write    FC-Summary-Line from WS-Rpt-Numeric-Line.
030400*
030500  CC000-Exit.
030600      exit     section.
       
