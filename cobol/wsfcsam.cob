000100********************************************
000200*                                          *
000300*  Record Definition For Identical         *
000400*       Sample File                        *
000500*     First 100 matched & equal pairs      *
000600********************************************
000700*  Both sides of a matched pair are carried, same shape as
000800*  the QTD/YTD paired amounts we used to keep in the history
000900*  record, but here the pair is INTERNAL vs FUND not QTD/YTD.
001000*
001100* 13/11/25 vbc - Created.
001200* 21/11/25 vbc - Added Sam-Status-Internal/-Fund, sample is no
001300*                use for audit without the status text too.
001350* 16/01/26 vbc - Paired amounts repacked comp-3, the old His-
001360*                QTD/His-YTD habit this record was modelled on.
001400*
001500  01  FC-Sample-Record.
001600      03  Sam-Contract-No       pic x(20).
001700      03  Sam-Face-Internal     pic s9(13)v99  comp-3.
001800      03  Sam-Face-Fund         pic s9(13)v99  comp-3.
001900      03  Sam-Acq-Internal      pic s9(13)v99  comp-3.
002000      03  Sam-Acq-Fund          pic s9(13)v99  comp-3.
002100      03  Sam-Status-Internal   pic x(10).
002200      03  Sam-Status-Fund       pic x(10).
002300      03  filler                pic x(02).
       
