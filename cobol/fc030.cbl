000100****************************************************************
000200*                                                               *
000300*             Fund Cession Reconciliation Batch                *
000400*          General Purpose File Comparison Utility             *
000500*                                                               *
000600****************************************************************
000700*
000800  identification          division.
000900*================================
001000*
001100       program-id.       fc030.
001200**
001300*    Author.            V B Coen FBCS, FIDM, FIDPM, 14/08/1994.
001400*                        For Applewood Computers.
001500**
001600*    Installation.      Applewood Computers - Fund Cession Job.
001700**
001800*    Date-Written.      14/08/1994.
001900**
002000*    Date-Compiled.
002100**
002200*    Security.          Copyright (C) 1976-2026, Vincent Bryan Coen.
002300*                        Distributed under the GNU General Public
002400*                        License. See the file COPYING for details.
002500**
002600*    Remarks.           General Purpose Comparison / Validation Tool.
002700*                        Began life cross checking two generations of
002800*                        converted master files after the move off
002900*                        the old DOS suite onto the RDB build - same
003000*                        five modes then as now, just pointed at two
003100*                        cession-shaped files instead of two master
003200*                        conversions.
003300*
003400*                        Call proc: fc030 Mode File1-Name File2-Name
003500*                        Where Mode       = SCHEMA, STATS, SUBSET,
003600*                                           POSN or INFO.
003700*                              File1-Name = logical name of the first
003800*                                           file to compare.
003900*                              File2-Name = logical name of the second
004000*                                           file, left spaces for
004100*                                           INFO mode (one file only).
004200**
004300*    Version.           See Prog-Name In Ws.
004400**
004500*    Called Modules.    None.
004600**
004700*    Functions Used.    None - square root done by ZZ400, Newton's
004800*                        method, table driven days avoided entirely.
004900**
005000*    Files used :
005100*                        Compare-File-1.  First input, either mode.
005200*                        Compare-File-2.  Second input, all modes
005300*                                         except INFO.
005400*                        Compare-Rpt.     This run's report, written
005500*                                         fresh each call.
005600**
005700*    Error messages used.
005800* System wide:
005900*                        SY001.
006000* Program specific:
006100*                        FC010, FC011, FC012, FC013.
006200**
006300* Changes:
006400* 14/08/94 vbc - 1.0.00 Created - SCHEMA and STATS modes only, for
006500*                        checking the DOS to RDB master conversion.
006600* 02/05/96 rjp -    .01 SUBSET mode added, auditor wanted proof the
006700*                        old file's rows all carried over.
006800* 19/01/98 vbc -    .02 POSN (positional) mode added.
006900* 30/11/98 krs - Y2K .03 Reviewed - no century-sensitive date fields
007000*                        held by this module, nothing to change.
007100* 04/01/99 krs - Y2K .04 Re-certified post Y2K.
007200* 11/09/01 vbc -    .05 INFO mode added, replacing a separate one
007300*                        off validation utility that did the same
007400*                        job less thoroughly.
007500* 23/02/05 mjp -    .06 Newton's method square root in ZZ400 in
007600*                        place of the old table lookup approximation
007700*                        - STATS mode was off by too much on big
007800*                        portfolios.
007900* 19/06/08 vbc -    .07 Renamed data names to current house style.
008000* 17/02/11 vbc -    .08 Ported to GNU Cobol, no logic change.
008100* 20/11/25 vbc - 2.0.00 Re-purposed for the Fund Cession job - the
008200*                        two compare files are now cession records
008300*                        (contract/face/acquisition/status), B13's
008400*                        50% missing-value floor added to INFO mode.
008500* 06/01/26 vbc -    .01 SUBSET and POSN modes now share the N1/N2
008600*                        normalisation habit the other three jobs
008700*                        use, previously compared raw.
008800*
008900*************************************************************************
009000*
009100* Copyright Notice.
009200* ****************
009300*
009400* These files and programs are part of the Applewood Computers Accounting
009500* System and is Copyright (c) Vincent B Coen. 1976-2026 and later.
009600*
009700* This program is now free software; you can redistribute it and/or
009800* modify it under the terms of the GNU General Public License as
009900* published by the Free Software Foundation; version 3 and later as
010000* revised for personal usage only and that includes for use within a
010100* business but without repackaging or for Resale in any way.
010200*
010300* ACAS is distributed in the hope that it will be useful, but WITHOUT
010400* ANY WARRANTY; without even the implied warranty of MERCHANTABILITY
010500* or FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public
010600* License for more details.
010700*
010800*************************************************************************
010900*
011000  environment             division.
011100*================================
011200*
011300  copy "envdiv.cob".
011400  input-output            section.
011500  file-control.
011600      select   Compare-File-1
011700                               assign      File-1-Name
011800                               organization sequential
011900                               status      WS-File1-Status.
012000*
012100      select   Compare-File-2
012200                               assign      File-2-Name
012300                               organization sequential
012400                               status      WS-File2-Status.
012500*
012600      select   Compare-Rpt    assign      "COMPARE-RPT"
012700                               organization sequential
012800                               status      WS-Rpt-Status.
012900*
013000  data                    division.
013100*================================
013200*
013300  file section.
013400*
013500  fd  Compare-File-1.
013600      copy "wsfccsn.cob"  replacing ==FC-Cession-Record==
013700                                  by ==FC-Cmp1-Record==
013800                                     ==Csn-Contract-No==
013900                                  by ==Cmp1-Contract-No==
014000                                     ==Csn-Face-Value==
014100                                  by ==Cmp1-Face-Value==
014200                                     ==Csn-Acquisition-Value==
014300                                  by ==Cmp1-Acquisition-Value==
014400                                     ==Csn-Status-Code==
014500                                  by ==Cmp1-Status-Code==.
014600*
014700  fd  Compare-File-2.
014800      copy "wsfccsn.cob"  replacing ==FC-Cession-Record==
014900                                  by ==FC-Cmp2-Record==
015000                                     ==Csn-Contract-No==
015100                                  by ==Cmp2-Contract-No==
015200                                     ==Csn-Face-Value==
015300                                  by ==Cmp2-Face-Value==
015400                                     ==Csn-Acquisition-Value==
015500                                  by ==Cmp2-Acquisition-Value==
015600                                     ==Csn-Status-Code==
015700                                  by ==Cmp2-Status-Code==.
015800*
015900  fd  Compare-Rpt.
016000  01  FC-Compare-Line.
016100      03  FC-Compare-Text      pic x(130).
016200      03  filler               pic x(02).
016300*
016400  working-storage         section.
016500*-----------------------
016600  77  Prog-Name               pic x(16) value "fc030 v2.0.01".
016700*
016800  copy "wsfcmsg.cob".
016900*
017000  01  WS-File-Status-Block.
017100      03  WS-File1-Status      pic xx    value zero.
017200      03  WS-File2-Status      pic xx    value zero.
017300      03  WS-Rpt-Status        pic xx    value zero.
017400  01  WS-File-Status-Block-X redefines WS-File-Status-Block.
017500      03  WS-Status-Flat       pic x(06).
017600*
017700  01  WS-Switches.
017800      03  WS-File1-Open        pic x     value "N".
017900      03  WS-File2-Open        pic x     value "N".
018000      03  WS-File1-Eof         pic x     value "N".
018100      03  WS-File2-Eof         pic x     value "N".
018200      03  WS-Ign-Case          pic x     value "N".
018300      03  WS-Row-Differs       pic x     value "N".
018400      03  WS-Found-In-Table    pic x     value "N".
018500*
018600  01  WS-Tolerance             pic s9(3)v9(6) comp value 0.050000.
018700*
018800  01  WS-Counts.
018900      03  WS-Rows-1             pic 9(9) comp value zero.
019000      03  WS-Rows-2             pic 9(9) comp value zero.
019100      03  WS-Common-Fields      pic 9(9) comp value zero.
019200      03  WS-Missing-In-1       pic 9(9) comp value zero.
019300      03  WS-Missing-In-2       pic 9(9) comp value zero.
019400      03  WS-Type-Mismatches    pic 9(9) comp value zero.
019500      03  WS-Rows-Compared      pic 9(9) comp value zero.
019600      03  WS-Rows-Identical     pic 9(9) comp value zero.
019700      03  WS-Rows-Different     pic 9(9) comp value zero.
019800      03  WS-Unique-1           pic 9(9) comp value zero.
019900      03  WS-Unique-2           pic 9(9) comp value zero.
020000      03  WS-Found-In-2         pic 9(9) comp value zero.
020100  01  WS-Counts-X redefines WS-Counts.
020200      03  WS-Counts-Flat        pic 9(108).
020300*
020400  01  WS-Diff-Pct               pic 999v99.
020500  01  WS-Field-Null-Count       pic 9(9)  comp  value zero.
020600*
020700  01  WS-Norm-Text-1            pic x(20).
020800  01  WS-Norm-Text-2            pic x(20).
020900  01  WS-Lead-Spaces            pic 99    comp.
021000*
021100  01  FC-Dedup1-Table.
021200      03  FC-Dedup1-Entry  occurs 9999 times.
021300          05  Ddp1-Key           pic x(20).
021400          05  Ddp1-Face          pic s9(13)v99.
021500          05  Ddp1-Acq           pic s9(13)v99.
021600          05  Ddp1-Status        pic x(10).
021700  01  FC-Dedup2-Table.
021800      03  FC-Dedup2-Entry  occurs 9999 times.
021900          05  Ddp2-Key           pic x(20).
022000          05  Ddp2-Face          pic s9(13)v99.
022100          05  Ddp2-Acq           pic s9(13)v99.
022200          05  Ddp2-Status        pic x(10).
022300  01  WS-Dedup-Sub              pic 9(9)  comp  value zero.
022400  01  WS-Dedup-Sub2             pic 9(9)  comp  value zero.
022500  01  WS-Dedup-Max              pic 9(9)  comp  value 9999.
022600*
022700  01  WS-Stat-Block.
022800      03  WS-F1-Face-Count      pic 9(9)       comp value zero.
022900      03  WS-F1-Face-Sum        pic s9(15)v99  comp value zero.
023000      03  WS-F1-Face-Sumsq      pic s9(18)v9(6) comp value zero.
023100      03  WS-F2-Face-Count      pic 9(9)       comp value zero.
023200      03  WS-F2-Face-Sum        pic s9(15)v99  comp value zero.
023300      03  WS-F2-Face-Sumsq      pic s9(18)v9(6) comp value zero.
023400      03  WS-F1-Acq-Count       pic 9(9)       comp value zero.
023500      03  WS-F1-Acq-Sum         pic s9(15)v99  comp value zero.
023600      03  WS-F1-Acq-Sumsq       pic s9(18)v9(6) comp value zero.
023700      03  WS-F2-Acq-Count       pic 9(9)       comp value zero.
023800      03  WS-F2-Acq-Sum         pic s9(15)v99  comp value zero.
023900      03  WS-F2-Acq-Sumsq       pic s9(18)v9(6) comp value zero.
024000      03  WS-F1-Null-Contract   pic 9(9)       comp value zero.
024100      03  WS-F2-Null-Contract   pic 9(9)       comp value zero.
024200      03  WS-F1-Null-Face       pic 9(9)       comp value zero.
024300      03  WS-F2-Null-Face       pic 9(9)       comp value zero.
024400      03  WS-F1-Null-Acq        pic 9(9)       comp value zero.
024500      03  WS-F2-Null-Acq        pic 9(9)       comp value zero.
024600      03  WS-F1-Null-Status     pic 9(9)       comp value zero.
024700      03  WS-F2-Null-Status     pic 9(9)       comp value zero.
024800*
024900  01  WS-Stat-Derived.
025000      03  WS-F1-Face-Mean       pic s9(13)v99  value zero.
025100      03  WS-F2-Face-Mean       pic s9(13)v99  value zero.
025200      03  WS-F1-Face-Var        pic s9(18)v9(6) value zero.
025300      03  WS-F2-Face-Var        pic s9(18)v9(6) value zero.
025400      03  WS-F1-Face-Std        pic s9(18)v9(6) value zero.
025500      03  WS-F2-Face-Std        pic s9(18)v9(6) value zero.
025600      03  WS-F1-Acq-Mean        pic s9(13)v99  value zero.
025700      03  WS-F2-Acq-Mean        pic s9(13)v99  value zero.
025800      03  WS-F1-Acq-Var         pic s9(18)v9(6) value zero.
025900      03  WS-F2-Acq-Var         pic s9(18)v9(6) value zero.
026000      03  WS-F1-Acq-Std         pic s9(18)v9(6) value zero.
026100      03  WS-F2-Acq-Std         pic s9(18)v9(6) value zero.
026200      03  WS-Face-Mean-Delta    pic s9(13)v99  value zero.
026300      03  WS-Acq-Mean-Delta     pic s9(13)v99  value zero.
026400      03  WS-Face-Significant   pic x          value "N".
026500      03  WS-Acq-Significant    pic x          value "N".
026600*
026700  01  WS-Sqrt-Work.
026800      03  WS-Sqrt-X             pic s9(18)v9(6) comp value zero.
026900      03  WS-Sqrt-Guess         pic s9(18)v9(6) comp value zero.
027000      03  WS-Sqrt-Prev          pic s9(18)v9(6) comp value zero.
027100      03  WS-Sqrt-Diff          pic s9(18)v9(6) comp value zero.
027200      03  WS-Sqrt-Iterations    pic 99          comp value zero.
027300*
027400  01  WS-Print-Line              pic x(132)  value spaces.
027500  01  WS-Rpt-Numeric-Line redefines WS-Print-Line.
027600      03  Rpt-Num-Label         pic x(30).
027700      03  Rpt-Num-Value-1       pic z(08)9.
027800      03  filler                pic x(05).
027900      03  Rpt-Num-Value-2       pic z(08)9.
028000      03  filler                pic x(79).
028100  01  WS-Rpt-Flag-Line redefines WS-Print-Line.
028200      03  Rpt-Flag-Label        pic x(30).
028300      03  Rpt-Flag-Value        pic x(10).
028400      03  filler                pic x(92).
028500  01  WS-Rpt-Money-Line redefines WS-Print-Line.
028600      03  Rpt-Money-Label       pic x(30).
028700      03  Rpt-Money-Value       pic z(15)9.99-.
028800      03  filler                pic x(82).
028900*
029000  linkage                 section.
029100*-----------------------
029200*
029300  01  Arg1                      pic x(08)  value spaces.
029400*    SCHEMA, STATS, SUBSET, POSN or INFO
029500  01  Arg2                      pic x(16)  value spaces.
029600*    File 1 logical name
029700  01  Arg3                      pic x(16)  value spaces.
029800*    File 2 logical name, spaces for INFO mode
029900*
030000  01  File-1-Name               pic x(16)  value spaces.
030100  01  File-2-Name               pic x(16)  value spaces.
030200*
030300  procedure division chaining Arg1
030400                              Arg2
030500                              Arg3.
030600*
030700  AA000-Main                  section.
030800***********************************
030900      display  Prog-Name " Starting".
031000      move     Arg2 to File-1-Name.
031100      move     Arg3 to File-2-Name.
031200*
031300      if       Arg1 = "SCHEMA"
031400               perform  DD000-Schema-Compare thru DD000-Exit
031500      else if  Arg1 = "STATS"
031600               perform  EE000-Stats-Compare  thru EE000-Exit
031700      else if  Arg1 = "SUBSET"
031800               perform  FF000-Subset-Compare thru FF000-Exit
031900      else if  Arg1 = "POSN"
032000               perform  GG000-Position-Compare thru GG000-Exit
032100      else if  Arg1 = "INFO"
032200               perform  HH000-Validate-Info thru HH000-Exit
032300      else
032400               display  FC010
032500               goback
032600      end-if end-if end-if end-if end-if.
032700*
032800      goback.
032900*
033000  AA000-Exit.
033100      exit     section.
033200*
033300  BB000-Open-File-1            section.
033400***********************************
033500*  Shared by every mode - opens Compare-File-1, sets WS-File1-Open.
033600      move     "N" to WS-File1-Open.
033700      open     input Compare-File-1.
033800      if       WS-File1-Status = "00"
033900               move     "Y" to WS-File1-Open
034000      else
034100               display  FC011 File-1-Name.
034200*
034300  BB000-Exit.
034400      exit     section.
034500*
034600  BB100-Open-File-2            section.
034700***********************************
034800*  Shared by every two file mode - opens Compare-File-2.
034900      move     "N" to WS-File2-Open.
035000      if       File-2-Name = spaces
035100               display  FC013
035200               go to BB100-Exit.
035300      open     input Compare-File-2.
035400      if       WS-File2-Status = "00"
035500               move     "Y" to WS-File2-Open
035600      else
035700               display  FC012 File-2-Name.
035800*
035900  BB100-Exit.
036000      exit     section.
036100*
036200  DD000-Schema-Compare         section.
036300***********************************
036400*  U5 - both files share the R1 cession layout when they open, so
036500*  the "schema" is exactly the four field names either side, or
036600*  none at all for a side that will not open.  Field types can
036700*  therefore only mismatch if one side exists and the other does
036800*  not - there is no separate column-type table to drift apart.
036900      perform  BB000-Open-File-1 thru BB000-Exit.
037000      perform  BB100-Open-File-2 thru BB100-Exit.
037100*
037200      move     zero to WS-Common-Fields WS-Missing-In-1
037300                        WS-Missing-In-2 WS-Type-Mismatches.
037400*
037500      if       WS-File1-Open = "Y" and WS-File2-Open = "Y"
037600               move     4 to WS-Common-Fields
037700      else if  WS-File1-Open = "Y"
037800               move     4 to WS-Missing-In-2
037900      else if  WS-File2-Open = "Y"
038000               move     4 to WS-Missing-In-1
038100      end-if end-if.
038200*
038300      if       WS-File1-Open = "Y"
038400               close    Compare-File-1.
038500      if       WS-File2-Open = "Y"
038600               close    Compare-File-2.
038700*
038800      open     output Compare-Rpt.
038900      move     "SCHEMA COMPARISON (U5)" to FC-Compare-Text.
039000      write    FC-Compare-Line.
039100      move     all "-" to FC-Compare-Text (1:30).
039200      write    FC-Compare-Line.
039300*
039400      move     spaces to WS-Rpt-Numeric-Line.
039500      move     "Common Fields"          to Rpt-Num-Label.
039600      move     WS-Common-Fields         to Rpt-Num-Value-1.
039700      write    FC-Compare-Line from WS-Rpt-Numeric-Line.
039800*
039900      move     spaces to WS-Rpt-Numeric-Line.
040000      move     "Fields Missing From File 1" to Rpt-Num-Label.
040100      move     WS-Missing-In-1          to Rpt-Num-Value-1.
040200      write    FC-Compare-Line from WS-Rpt-Numeric-Line.
040300*
040400      move     spaces to WS-Rpt-Numeric-Line.
040500      move     "Fields Missing From File 2" to Rpt-Num-Label.
040600      move     WS-Missing-In-2          to Rpt-Num-Value-1.
040700      write    FC-Compare-Line from WS-Rpt-Numeric-Line.
040800*
040900      move     spaces to WS-Rpt-Numeric-Line.
041000      move     "Field Type Mismatches"  to Rpt-Num-Label.
041100      move     WS-Type-Mismatches       to Rpt-Num-Value-1.
041200      write    FC-Compare-Line from WS-Rpt-Numeric-Line.
041300*
041400      move     spaces to WS-Rpt-Flag-Line.
041500      move     "Columns Match"          to Rpt-Flag-Label.
041600      if       WS-Missing-In-1 = zero and WS-Missing-In-2 = zero
041700               move "Y" to Rpt-Flag-Value
041800      else
041900               move "N" to Rpt-Flag-Value
042000      end-if.
042100      write    FC-Compare-Line from WS-Rpt-Flag-Line.
042200*
042300      move     spaces to WS-Rpt-Flag-Line.
042400      move     "Types Match"            to Rpt-Flag-Label.
042500      if       WS-Type-Mismatches = zero
042600               move "Y" to Rpt-Flag-Value
042700      else
042800               move "N" to Rpt-Flag-Value
042900      end-if.
043000      write    FC-Compare-Line from WS-Rpt-Flag-Line.
043100*
043200      close    Compare-Rpt.
043300*
043400  DD000-Exit.
043500      exit     section.
043600*
043700  EE000-Stats-Compare          section.
043800***********************************
043900*  U6 - row/column counts, per-field null counts, and for the two
044000*  numeric fields mean/std dev plus a B10 significance flag.
044100      perform  BB000-Open-File-1 thru BB000-Exit.
044200      perform  BB100-Open-File-2 thru BB100-Exit.
044300*
044400      if       WS-File1-Open = "Y"
044500               perform  EE100-Read-File-1 thru EE100-Exit.
044600      if       WS-File2-Open = "Y"
044700               perform  EE200-Read-File-2 thru EE200-Exit.
044800*
044900      if       WS-File1-Open = "Y"
045000               close    Compare-File-1.
045100      if       WS-File2-Open = "Y"
045200               close    Compare-File-2.
045300*
045400      perform  EE300-Compute-Stats thru EE300-Exit.
045500      perform  EE400-Print-Stats thru EE400-Exit.
045600*
045700  EE000-Exit.
045800      exit     section.
045900*
046000  EE100-Read-File-1            section.
046100***********************************
046200  EE100-Read-Loop.
046300      read     Compare-File-1
046400               at end
046500               go to EE100-Exit
046600      end-read.
046700      if       WS-File1-Status not = "00" and not = "10"
046800               go to EE100-Exit.
046900      add      1 to WS-Rows-1.
047000*
047100      if       Cmp1-Contract-No = spaces
047200               add 1 to WS-F1-Null-Contract.
047300      if       Cmp1-Status-Code = spaces
047400               add 1 to WS-F1-Null-Status.
047500      if       Cmp1-Face-Value = zero
047600               add 1 to WS-F1-Null-Face
047700      else
047800               add      1          to WS-F1-Face-Count
047900               add      Cmp1-Face-Value to WS-F1-Face-Sum
048000               compute  WS-F1-Face-Sumsq rounded =
048100                        WS-F1-Face-Sumsq +
048200                        (Cmp1-Face-Value * Cmp1-Face-Value)
048300      end-if.
048400      if       Cmp1-Acquisition-Value = zero
048500               add 1 to WS-F1-Null-Acq
048600      else
048700               add      1          to WS-F1-Acq-Count
048800               add      Cmp1-Acquisition-Value to WS-F1-Acq-Sum
048900               compute  WS-F1-Acq-Sumsq rounded =
049000                        WS-F1-Acq-Sumsq +
049100                        (Cmp1-Acquisition-Value
049150                        * Cmp1-Acquisition-Value)
049300      end-if.
049400      go       to EE100-Read-Loop.
049500*
049600  EE100-Exit.
049700      exit     section.
049800*
049900  EE200-Read-File-2            section.
050000***********************************
050100  EE200-Read-Loop.
050200      read     Compare-File-2
050300               at end
050400               go to EE200-Exit
050500      end-read.
050600      if       WS-File2-Status not = "00" and not = "10"
050700               go to EE200-Exit.
050800      add      1 to WS-Rows-2.
050900*
051000      if       Cmp2-Contract-No = spaces
051100               add 1 to WS-F2-Null-Contract.
051200      if       Cmp2-Status-Code = spaces
051300               add 1 to WS-F2-Null-Status.
051400      if       Cmp2-Face-Value = zero
051500               add 1 to WS-F2-Null-Face
051600      else
051700               add      1          to WS-F2-Face-Count
051800               add      Cmp2-Face-Value to WS-F2-Face-Sum
051900               compute  WS-F2-Face-Sumsq rounded =
052000                        WS-F2-Face-Sumsq +
052100                        (Cmp2-Face-Value * Cmp2-Face-Value)
052200      end-if.
052300      if       Cmp2-Acquisition-Value = zero
052400               add 1 to WS-F2-Null-Acq
052500      else
052600               add      1          to WS-F2-Acq-Count
052700               add      Cmp2-Acquisition-Value to WS-F2-Acq-Sum
052800               compute  WS-F2-Acq-Sumsq rounded =
052900                        WS-F2-Acq-Sumsq +
053000                        (Cmp2-Acquisition-Value
053050                        * Cmp2-Acquisition-Value)
053200      end-if.
053300      go       to EE200-Read-Loop.
053400*
053500  EE200-Exit.
053600      exit     section.
053700*
053800  EE300-Compute-Stats          section.
053900***********************************
054000*  B8/B10 style mean, plus variance/std-dev via the sum-of-squares
054100*  identity and the Newton's method root in ZZ400.
054200      if       WS-F1-Face-Count > zero
054300               compute  WS-F1-Face-Mean rounded =
054400                        WS-F1-Face-Sum / WS-F1-Face-Count
054500               compute  WS-F1-Face-Var rounded =
054600                        (WS-F1-Face-Sumsq / WS-F1-Face-Count) -
054700                        (WS-F1-Face-Mean * WS-F1-Face-Mean)
054800               if       WS-F1-Face-Var < zero
054900                        move zero to WS-F1-Face-Var
055000               end-if
055100               move     WS-F1-Face-Var to WS-Sqrt-X
055200               perform  ZZ400-Square-Root thru ZZ400-Exit
055300               move     WS-Sqrt-Guess to WS-F1-Face-Std
055400      end-if.
055500*
055600      if       WS-F2-Face-Count > zero
055700               compute  WS-F2-Face-Mean rounded =
055800                        WS-F2-Face-Sum / WS-F2-Face-Count
055900               compute  WS-F2-Face-Var rounded =
056000                        (WS-F2-Face-Sumsq / WS-F2-Face-Count) -
056100                        (WS-F2-Face-Mean * WS-F2-Face-Mean)
056200               if       WS-F2-Face-Var < zero
056300                        move zero to WS-F2-Face-Var
056400               end-if
056500               move     WS-F2-Face-Var to WS-Sqrt-X
056600               perform  ZZ400-Square-Root thru ZZ400-Exit
056700               move     WS-Sqrt-Guess to WS-F2-Face-Std
056800      end-if.
056900*
057000      if       WS-F1-Acq-Count > zero
057100               compute  WS-F1-Acq-Mean rounded =
057200                        WS-F1-Acq-Sum / WS-F1-Acq-Count
057300               compute  WS-F1-Acq-Var rounded =
057400                        (WS-F1-Acq-Sumsq / WS-F1-Acq-Count) -
057500                        (WS-F1-Acq-Mean * WS-F1-Acq-Mean)
057600               if       WS-F1-Acq-Var < zero
057700                        move zero to WS-F1-Acq-Var
057800               end-if
057900               move     WS-F1-Acq-Var to WS-Sqrt-X
058000               perform  ZZ400-Square-Root thru ZZ400-Exit
058100               move     WS-Sqrt-Guess to WS-F1-Acq-Std
058200      end-if.
058300*
058400      if       WS-F2-Acq-Count > zero
058500               compute  WS-F2-Acq-Mean rounded =
058600                        WS-F2-Acq-Sum / WS-F2-Acq-Count
058700               compute  WS-F2-Acq-Var rounded =
058800                        (WS-F2-Acq-Sumsq / WS-F2-Acq-Count) -
058900                        (WS-F2-Acq-Mean * WS-F2-Acq-Mean)
059000               if       WS-F2-Acq-Var < zero
059100                        move zero to WS-F2-Acq-Var
059200               end-if
059300               move     WS-F2-Acq-Var to WS-Sqrt-X
059400               perform  ZZ400-Square-Root thru ZZ400-Exit
059500               move     WS-Sqrt-Guess to WS-F2-Acq-Std
059600      end-if.
059700*
059800      compute  WS-Face-Mean-Delta rounded =
059900               WS-F1-Face-Mean - WS-F2-Face-Mean.
060000      if       WS-Face-Mean-Delta < zero
060100               multiply -1 by WS-Face-Mean-Delta.
060200      compute  WS-Acq-Mean-Delta rounded =
060300               WS-F1-Acq-Mean - WS-F2-Acq-Mean.
060400      if       WS-Acq-Mean-Delta < zero
060500               multiply -1 by WS-Acq-Mean-Delta.
060600*
060700      move     "N" to WS-Face-Significant.
060800      if       WS-Face-Mean-Delta > WS-Tolerance
060900               move "Y" to WS-Face-Significant.
061000      move     "N" to WS-Acq-Significant.
061100      if       WS-Acq-Mean-Delta > WS-Tolerance
061200               move "Y" to WS-Acq-Significant.
061300*
061400  EE300-Exit.
061500      exit     section.
061600*
061700  EE400-Print-Stats            section.
061800***********************************
061900      open     output Compare-Rpt.
062000      move     "STATISTICAL COMPARISON (U6)" to FC-Compare-Text.
062100      write    FC-Compare-Line.
062200      move     all "-" to FC-Compare-Text (1:30).
062300      write    FC-Compare-Line.
062400*
062500      move     spaces to WS-Rpt-Numeric-Line.
062600      move     "Rows File 1 / Rows File 2" to Rpt-Num-Label.
062700      move     WS-Rows-1 to Rpt-Num-Value-1.
062800      move     WS-Rows-2 to Rpt-Num-Value-2.
062900      write    FC-Compare-Line from WS-Rpt-Numeric-Line.
063000*
063100      move     spaces to WS-Rpt-Flag-Line.
063200      move     "Shape Match"            to Rpt-Flag-Label.
063300      if       WS-Rows-1 = WS-Rows-2
063400               move "Y" to Rpt-Flag-Value
063500      else
063600               move "N" to Rpt-Flag-Value
063700      end-if.
063800      write    FC-Compare-Line from WS-Rpt-Flag-Line.
063900*
064000      move     spaces to WS-Rpt-Numeric-Line.
064100      move     "Nulls Contract F1/F2"   to Rpt-Num-Label.
064200      move     WS-F1-Null-Contract      to Rpt-Num-Value-1.
064300      move     WS-F2-Null-Contract      to Rpt-Num-Value-2.
064400      write    FC-Compare-Line from WS-Rpt-Numeric-Line.
064500*
064600      move     spaces to WS-Rpt-Numeric-Line.
064700      move     "Nulls Face F1/F2"       to Rpt-Num-Label.
064800      move     WS-F1-Null-Face          to Rpt-Num-Value-1.
064900      move     WS-F2-Null-Face          to Rpt-Num-Value-2.
065000      write    FC-Compare-Line from WS-Rpt-Numeric-Line.
065100*
065200      move     spaces to WS-Rpt-Numeric-Line.
065300      move     "Nulls Acquisition F1/F2" to Rpt-Num-Label.
065400      move     WS-F1-Null-Acq           to Rpt-Num-Value-1.
065500      move     WS-F2-Null-Acq           to Rpt-Num-Value-2.
065600      write    FC-Compare-Line from WS-Rpt-Numeric-Line.
065700*
065800      move     spaces to WS-Rpt-Money-Line.
065900      move     "Face Mean Delta"        to Rpt-Money-Label.
066000      move     WS-Face-Mean-Delta       to Rpt-Money-Value.
066100      write    FC-Compare-Line from WS-Rpt-Money-Line.
066200*
066300      move     spaces to WS-Rpt-Flag-Line.
066400      move     "Face Significant"       to Rpt-Flag-Label.
066500      move     WS-Face-Significant      to Rpt-Flag-Value.
066600      write    FC-Compare-Line from WS-Rpt-Flag-Line.
066700*
066800      move     spaces to WS-Rpt-Money-Line.
066900      move     "Acquisition Mean Delta" to Rpt-Money-Label.
067000      move     WS-Acq-Mean-Delta        to Rpt-Money-Value.
067100      write    FC-Compare-Line from WS-Rpt-Money-Line.
067200*
067300      move     spaces to WS-Rpt-Flag-Line.
067400      move     "Acquisition Significant" to Rpt-Flag-Label.
067500      move     WS-Acq-Significant       to Rpt-Flag-Value.
067600      write    FC-Compare-Line from WS-Rpt-Flag-Line.
067700*
067800      close    Compare-Rpt.
067900*
068000  EE400-Exit.
068100      exit     section.
068200*
068300  FF000-Subset-Compare         section.
068400***********************************
068500*  U7 - every unique File-1 row (over the common fields) must occur
068600*  in File-2 for IS-SUBSET to hold.  No common fields at all (one
068700*  side would not open) forces IS-SUBSET = N straight away.
068800      perform  BB000-Open-File-1 thru BB000-Exit.
068900      perform  BB100-Open-File-2 thru BB100-Exit.
069000*
069100      move     zero to WS-Unique-1 WS-Unique-2 WS-Found-In-2.
069200*
069300      if       WS-File1-Open = "Y" and WS-File2-Open = "Y"
069400               perform  FF100-Load-Dedup-1 thru FF100-Exit
069500               perform  FF200-Load-Dedup-2 thru FF200-Exit
069600               perform  FF300-Test-Subset  thru FF300-Exit
069700      end-if.
069800*
069900      if       WS-File1-Open = "Y"
070000               close    Compare-File-1.
070100      if       WS-File2-Open = "Y"
070200               close    Compare-File-2.
070300*
070400      perform  FF400-Print-Subset thru FF400-Exit.
070500*
070600  FF000-Exit.
070700      exit     section.
070800*
070900  FF100-Load-Dedup-1           section.
071000***********************************
071100  FF100-Read-Loop.
071200      read     Compare-File-1
071300               at end
071400               go to FF100-Exit
071500      end-read.
071600      if       WS-File1-Status not = "00" and not = "10"
071700               go to FF100-Exit.
071800      move     Cmp1-Contract-No to WS-Norm-Text-1.
071900      perform  ZZ100-Normalize-Text thru ZZ100-Exit.
072000*
072100      move     "N" to WS-Found-In-Table.
072200      move     zero to WS-Dedup-Sub.
072300  FF100-Scan-Loop.
072400      add      1 to WS-Dedup-Sub.
072500      if       WS-Dedup-Sub > WS-Unique-1
072600               go to FF100-Not-Found.
072700      if       Ddp1-Key (WS-Dedup-Sub) = WS-Norm-Text-1 and
072800               Ddp1-Face (WS-Dedup-Sub) = Cmp1-Face-Value and
072900               Ddp1-Acq (WS-Dedup-Sub) = Cmp1-Acquisition-Value and
073000               Ddp1-Status (WS-Dedup-Sub) = Cmp1-Status-Code
073100               move "Y" to WS-Found-In-Table
073200               go to FF100-Read-Loop.
073300      go       to FF100-Scan-Loop.
073400*
073500  FF100-Not-Found.
073600      if       WS-Unique-1 < WS-Dedup-Max
073700               add      1 to WS-Unique-1
073800               move     WS-Norm-Text-1 to Ddp1-Key (WS-Unique-1)
073900               move     Cmp1-Face-Value
074000                               to Ddp1-Face (WS-Unique-1)
074100               move     Cmp1-Acquisition-Value
074200                               to Ddp1-Acq (WS-Unique-1)
074300               move     Cmp1-Status-Code
074400                               to Ddp1-Status (WS-Unique-1)
074500      end-if.
074600      go       to FF100-Read-Loop.
074700*
074800  FF100-Exit.
074900      exit     section.
075000*
075100  FF200-Load-Dedup-2           section.
075200***********************************
075300  FF200-Read-Loop.
075400      read     Compare-File-2
075500               at end
075600               go to FF200-Exit
075700      end-read.
075800      if       WS-File2-Status not = "00" and not = "10"
075900               go to FF200-Exit.
076000      move     Cmp2-Contract-No to WS-Norm-Text-1.
076100      perform  ZZ100-Normalize-Text thru ZZ100-Exit.
076200*
076300      move     "N" to WS-Found-In-Table.
076400      move     zero to WS-Dedup-Sub.
076500  FF200-Scan-Loop.
076600      add      1 to WS-Dedup-Sub.
076700      if       WS-Dedup-Sub > WS-Unique-2
076800               go to FF200-Not-Found.
076900      if       Ddp2-Key (WS-Dedup-Sub) = WS-Norm-Text-1 and
077000               Ddp2-Face (WS-Dedup-Sub) = Cmp2-Face-Value and
077100               Ddp2-Acq (WS-Dedup-Sub) = Cmp2-Acquisition-Value and
077200               Ddp2-Status (WS-Dedup-Sub) = Cmp2-Status-Code
077300               move "Y" to WS-Found-In-Table
077400               go to FF200-Read-Loop.
077500      go       to FF200-Scan-Loop.
077600*
077700  FF200-Not-Found.
077800      if       WS-Unique-2 < WS-Dedup-Max
077900               add      1 to WS-Unique-2
078000               move     WS-Norm-Text-1 to Ddp2-Key (WS-Unique-2)
078100               move     Cmp2-Face-Value
078200                               to Ddp2-Face (WS-Unique-2)
078300               move     Cmp2-Acquisition-Value
078400                               to Ddp2-Acq (WS-Unique-2)
078500               move     Cmp2-Status-Code
078600                               to Ddp2-Status (WS-Unique-2)
078700      end-if.
078800      go       to FF200-Read-Loop.
078900*
079000  FF200-Exit.
079100      exit     section.
079200*
079300  FF300-Test-Subset            section.
079400***********************************
079500*  For every unique File-1 row, a linear search of the File-2 table.
079600      move     zero to WS-Dedup-Sub.
079700  FF300-Loop.
079800      add      1 to WS-Dedup-Sub.
079900      if       WS-Dedup-Sub > WS-Unique-1
080000               go to FF300-Exit.
080100      perform  FF310-Search-Dedup-2 thru FF310-Exit.
080200      if       WS-Found-In-Table = "Y"
080300               add 1 to WS-Found-In-2.
080400      go       to FF300-Loop.
080500*
080600  FF300-Exit.
080700      exit     section.
080800*
080900  FF310-Search-Dedup-2         section.
081000***********************************
081100      move     "N" to WS-Found-In-Table.
081200      move     zero to WS-Dedup-Sub2.
081300  FF310-Scan-Loop.
081400      add      1 to WS-Dedup-Sub2.
081500      if       WS-Dedup-Sub2 > WS-Unique-2
081600               go to FF310-Exit.
081700      if       Ddp2-Key (WS-Dedup-Sub2) = Ddp1-Key (WS-Dedup-Sub) and
081800               Ddp2-Face (WS-Dedup-Sub2) = Ddp1-Face (WS-Dedup-Sub) and
081900               Ddp2-Acq (WS-Dedup-Sub2) = Ddp1-Acq (WS-Dedup-Sub) and
082000               Ddp2-Status (WS-Dedup-Sub2) = Ddp1-Status (WS-Dedup-Sub)
082100               move "Y" to WS-Found-In-Table
082200               go to FF310-Exit.
082300      go       to FF310-Scan-Loop.
082400*
082500  FF310-Exit.
082600      exit     section.
082700*
082800  FF400-Print-Subset           section.
082900***********************************
083000      open     output Compare-Rpt.
083100      move     "SUBSET COMPARISON (U7)" to FC-Compare-Text.
083200      write    FC-Compare-Line.
083300      move     all "-" to FC-Compare-Text (1:30).
083400      write    FC-Compare-Line.
083500*
083600      if       WS-File1-Open not = "Y" or WS-File2-Open not = "Y"
083700               move "Unique Rows - No Common Columns"
083800                                to FC-Compare-Text
083900               write FC-Compare-Line
084000               move "IS-SUBSET : N  (no common columns)"
084100                                to FC-Compare-Text
084200               write FC-Compare-Line
084300               go to FF400-Exit.
084400*
084500      move     spaces to WS-Rpt-Numeric-Line.
084600      move     "Unique Rows F1/F2"      to Rpt-Num-Label.
084700      move     WS-Unique-1              to Rpt-Num-Value-1.
084800      move     WS-Unique-2              to Rpt-Num-Value-2.
084900      write    FC-Compare-Line from WS-Rpt-Numeric-Line.
085000*
085100      move     spaces to WS-Rpt-Numeric-Line.
085200      move     "Set 1 Rows Found In Set 2" to Rpt-Num-Label.
085300      move     WS-Found-In-2            to Rpt-Num-Value-1.
085400      write    FC-Compare-Line from WS-Rpt-Numeric-Line.
085500*
085600      move     spaces to WS-Rpt-Flag-Line.
085700      move     "Is Subset"              to Rpt-Flag-Label.
085800      if       WS-Found-In-2 = WS-Unique-1
085900               move "Y" to Rpt-Flag-Value
086000      else
086100               move "N" to Rpt-Flag-Value
086200      end-if.
086300      write    FC-Compare-Line from WS-Rpt-Flag-Line.
086400*
086500  FF400-Exit.
086600      close    Compare-Rpt.
086700      exit     section.
086800*
086900  GG000-Position-Compare       section.
087000***********************************
087100*  U8 - row i of File-1 against row i of File-2, i = 1 .. min(n1,n2),
087200*  read in lockstep.  Whichever file is longer keeps draining after
087300*  the shorter one runs out so the true row counts are known for
087400*  the row-count-mismatch note.
087500      perform  BB000-Open-File-1 thru BB000-Exit.
087600      perform  BB100-Open-File-2 thru BB100-Exit.
087700*
087800      move     "N" to WS-File1-Eof WS-File2-Eof.
087900      if       WS-File1-Open not = "Y"
088000               move "Y" to WS-File1-Eof.
088100      if       WS-File2-Open not = "Y"
088200               move "Y" to WS-File2-Eof.
088300*
088400      perform  GG100-Position-Loop thru GG100-Exit.
088500*
088600      if       WS-File1-Open = "Y"
088700               close    Compare-File-1.
088800      if       WS-File2-Open = "Y"
088900               close    Compare-File-2.
089000*
089100      perform  GG200-Print-Position thru GG200-Exit.
089200*
089300  GG000-Exit.
089400      exit     section.
089500*
089600  GG100-Position-Loop          section.
089700***********************************
089800      if       WS-File1-Eof = "Y" and WS-File2-Eof = "Y"
089900               go to GG100-Exit.
090000*
090100      move     "N" to WS-Row-Differs.
090200*
090300      if       WS-File1-Eof not = "Y"
090400               read     Compare-File-1
090500                        at end
090600                        move "Y" to WS-File1-Eof
090700               end-read
090800      end-if.
090900      if       WS-File1-Eof not = "Y"
091000               add      1 to WS-Rows-1.
091100*
091200      if       WS-File2-Eof not = "Y"
091300               read     Compare-File-2
091400                        at end
091500                        move "Y" to WS-File2-Eof
091600               end-read
091700      end-if.
091800      if       WS-File2-Eof not = "Y"
091900               add      1 to WS-Rows-2.
092000*
092100      if       WS-File1-Eof = "Y" or WS-File2-Eof = "Y"
092200               go to GG100-Position-Loop.
092300*
092400      add      1 to WS-Rows-Compared.
092500      perform  GG110-Compare-Row thru GG110-Exit.
092600      if       WS-Row-Differs = "Y"
092700               add 1 to WS-Rows-Different
092800      else
092900               add 1 to WS-Rows-Identical.
093000      go       to GG100-Position-Loop.
093100*
093200  GG100-Exit.
093300      exit     section.
093400*
093500  GG110-Compare-Row            section.
093600***********************************
093700*  Same numeric tolerance / null rules as fc010's BB200.
093800      if       Cmp1-Contract-No not = Cmp2-Contract-No
093900               move "Y" to WS-Row-Differs.
094000*
094100      if       (Cmp1-Face-Value - Cmp2-Face-Value) > WS-Tolerance or
094200               (Cmp2-Face-Value - Cmp1-Face-Value) > WS-Tolerance
094300               move "Y" to WS-Row-Differs.
094400*
094500      if       (Cmp1-Acquisition-Value - Cmp2-Acquisition-Value)
094600                         > WS-Tolerance or
094700               (Cmp2-Acquisition-Value - Cmp1-Acquisition-Value)
094800                         > WS-Tolerance
094900               move "Y" to WS-Row-Differs.
095000*
095100      if       Cmp1-Status-Code not = Cmp2-Status-Code
095200               move "Y" to WS-Row-Differs.
095300*
095400  GG110-Exit.
095500      exit     section.
095600*
095700  GG200-Print-Position         section.
095800***********************************
095900      open     output Compare-Rpt.
096000      move     "POSITIONAL COMPARISON (U8)" to FC-Compare-Text.
096100      write    FC-Compare-Line.
096200      move     all "-" to FC-Compare-Text (1:30).
096300      write    FC-Compare-Line.
096400*
096500      move     spaces to WS-Rpt-Numeric-Line.
096600      move     "Rows Compared"          to Rpt-Num-Label.
096700      move     WS-Rows-Compared         to Rpt-Num-Value-1.
096800      write    FC-Compare-Line from WS-Rpt-Numeric-Line.
096900*
097000      move     spaces to WS-Rpt-Numeric-Line.
097100      move     "Identical / Different"  to Rpt-Num-Label.
097200      move     WS-Rows-Identical        to Rpt-Num-Value-1.
097300      move     WS-Rows-Different        to Rpt-Num-Value-2.
097400      write    FC-Compare-Line from WS-Rpt-Numeric-Line.
097500*
097600      if       WS-Rows-Compared > zero
097700               compute  WS-Diff-Pct rounded =
097800                        (WS-Rows-Different / WS-Rows-Compared) * 100
097900      else
098000               move     zero to WS-Diff-Pct
098100      end-if.
098200      move     spaces to FC-Compare-Text.
098300      string   "Difference Pct  "
098400               WS-Diff-Pct " %"
098500               delimited by size into FC-Compare-Text.
098600      write    FC-Compare-Line.
098700*
098800      move     spaces to WS-Rpt-Flag-Line.
098900      move     "Row Count Mismatch"     to Rpt-Flag-Label.
099000      if       WS-Rows-1 not = WS-Rows-2
099100               move "Y" to Rpt-Flag-Value
099200      else
099300               move "N" to Rpt-Flag-Value
099400      end-if.
099500      write    FC-Compare-Line from WS-Rpt-Flag-Line.
099600*
099700      move     spaces to WS-Rpt-Flag-Line.
099800      move     "Data Identical"         to Rpt-Flag-Label.
099900      if       WS-Rows-Different = zero and WS-Rows-1 = WS-Rows-2
100000               move "Y" to Rpt-Flag-Value
100100      else
100200               move "N" to Rpt-Flag-Value
100300      end-if.
100400      write    FC-Compare-Line from WS-Rpt-Flag-Line.
100500*
100600      close    Compare-Rpt.
100700*
100800  GG200-Exit.
100900      exit     section.
101000*
101100  HH000-Validate-Info          section.
101200***********************************
101300*  U9 - single file structural check.  Blank/unnamed and duplicate
101400*  field names cannot occur on this job's fixed copybook layout, so
101500*  those two lines always print NONE - kept in for the shop's other
101600*  jobs that may one day feed this same module a variable layout.
101700      perform  BB000-Open-File-1 thru BB000-Exit.
101800*
101900      move     zero to WS-Rows-1 WS-F1-Null-Contract WS-F1-Null-Face
102000                        WS-F1-Null-Acq WS-F1-Null-Status.
102100*
102200      if       WS-File1-Open = "Y"
102300               perform  HH100-Read-Info thru HH100-Exit
102400               close    Compare-File-1.
102500*
102600      perform  HH200-Print-Info thru HH200-Exit.
102700*
102800  HH000-Exit.
102900      exit     section.
103000*
103100  HH100-Read-Info              section.
103200***********************************
103300  HH100-Read-Loop.
103400      read     Compare-File-1
103500               at end
103600               go to HH100-Exit
103700      end-read.
103800      if       WS-File1-Status not = "00" and not = "10"
103900               go to HH100-Exit.
104000      add      1 to WS-Rows-1.
104100      if       Cmp1-Contract-No = spaces
104200               add 1 to WS-F1-Null-Contract.
104300      if       Cmp1-Face-Value = zero
104400               add 1 to WS-F1-Null-Face.
104500      if       Cmp1-Acquisition-Value = zero
104600               add 1 to WS-F1-Null-Acq.
104700      if       Cmp1-Status-Code = spaces
104800               add 1 to WS-F1-Null-Status.
104900      go       to HH100-Read-Loop.
105000*
105100  HH100-Exit.
105200      exit     section.
105300*
105400  HH200-Print-Info             section.
105500***********************************
105600      open     output Compare-Rpt.
105700      move     "FILE VALIDATION / INFO (U9)" to FC-Compare-Text.
105800      write    FC-Compare-Line.
105900      move     all "-" to FC-Compare-Text (1:30).
106000      write    FC-Compare-Line.
106100*
106200      move     spaces to WS-Rpt-Flag-Line.
106300      move     "File Opened"            to Rpt-Flag-Label.
106400      move     WS-File1-Open            to Rpt-Flag-Value.
106500      write    FC-Compare-Line from WS-Rpt-Flag-Line.
106600*
106700      move     spaces to WS-Rpt-Flag-Line.
106800      move     "Empty File"             to Rpt-Flag-Label.
106900      if       WS-File1-Open = "Y" and WS-Rows-1 = zero
107000               move "Y" to Rpt-Flag-Value
107100      else
107200               move "N" to Rpt-Flag-Value
107300      end-if.
107400      write    FC-Compare-Line from WS-Rpt-Flag-Line.
107500*
107600      move     "Blank/Unnamed Field Names   NONE" to FC-Compare-Text.
107700      write    FC-Compare-Line.
107800      move     "Duplicate Field Names       NONE" to FC-Compare-Text.
107900      write    FC-Compare-Line.
108000*
108100      perform  HH210-Print-One-Field thru HH210-Exit
108200               varying WS-Dedup-Sub from 1 by 1
108300               until WS-Dedup-Sub > 4.
108400*
108500      close    Compare-Rpt.
108600*
108700  HH200-Exit.
108800      exit     section.
108900*
109000  HH210-Print-One-Field        section.
109100***********************************
109200*  B13 - missing/rows * 100 > 50 flags high-missing.  Zero rows
109300*  always reports a zero percentage, never high-missing.
109400      evaluate WS-Dedup-Sub
109500          when 1
109600               move "Contract-Number" to Rpt-Money-Label
109700               move WS-F1-Null-Contract to WS-Field-Null-Count
109800          when 2
109900               move "Face-Value" to Rpt-Money-Label
110000               move WS-F1-Null-Face to WS-Field-Null-Count
110100          when 3
110200               move "Acquisition-Value" to Rpt-Money-Label
110300               move WS-F1-Null-Acq to WS-Field-Null-Count
110400          when 4
110500               move "Status-Code" to Rpt-Money-Label
110600               move WS-F1-Null-Status to WS-Field-Null-Count
110700      end-evaluate.
110800*
110900      if       WS-Rows-1 > zero
111000               compute  WS-Diff-Pct rounded =
111100                        (WS-Field-Null-Count / WS-Rows-1) * 100
111200      else
111300               move     zero to WS-Diff-Pct
111400      end-if.
111500*
111600      move     spaces to FC-Compare-Text.
111700      string   Rpt-Money-Label
111800               "  Nulls "  WS-Field-Null-Count
111900               "  Pct "    WS-Diff-Pct
112000               "%"
112100               delimited by size into FC-Compare-Text.
112200      if       WS-Diff-Pct > 50.00
112300               string   FC-Compare-Text delimited by size
112400                        "  HIGH-MISSING" delimited by size
112500                        into FC-Compare-Text.
112600      write    FC-Compare-Line.
112700*
112800  HH210-Exit.
112900      exit     section.
113000*
113100  ZZ100-Normalize-Text         section.
113200***********************************
113300*  N1/N2 - strip leading spaces, then fold case if asked.  No
113400*  intrinsic FUNCTIONs, same idiom fc010 uses.
113500      move     zero to WS-Lead-Spaces.
113600      inspect  WS-Norm-Text-1 tallying WS-Lead-Spaces
113700                              for leading space.
113800      if       WS-Lead-Spaces > zero and WS-Lead-Spaces < 20
113900               move WS-Norm-Text-1 (WS-Lead-Spaces + 1:)
114000                               to WS-Norm-Text-1.
114100*
114200      if       WS-Ign-Case = "Y"
114300               inspect WS-Norm-Text-1 converting
114400                       "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
114500                    to "abcdefghijklmnopqrstuvwxyz".
114600*
114700  ZZ100-Exit.
114800      exit     section.
114900*
115000  ZZ400-Square-Root            section.
115100***********************************
115200*  Newton's method - no FUNCTION SQRT available.  20 iterations or
115300*  six decimal convergence, whichever comes first.
115400      if       WS-Sqrt-X <= zero
115500               move zero to WS-Sqrt-Guess
115600               go to ZZ400-Exit.
115700      move     WS-Sqrt-X to WS-Sqrt-Guess.
115800      move     zero to WS-Sqrt-Iterations.
115900*
116000  ZZ400-Loop.
116100      add      1 to WS-Sqrt-Iterations.
116200      move     WS-Sqrt-Guess to WS-Sqrt-Prev.
116300      compute  WS-Sqrt-Guess rounded =
116400               (WS-Sqrt-Prev + (WS-Sqrt-X / WS-Sqrt-Prev)) / 2.
116500      compute  WS-Sqrt-Diff = WS-Sqrt-Guess - WS-Sqrt-Prev.
116600      if       WS-Sqrt-Diff < zero
116700               multiply -1 by WS-Sqrt-Diff.
116800      if       WS-Sqrt-Diff > 0.000001 and WS-Sqrt-Iterations < 20
116900               go to ZZ400-Loop.
117000*
117100  ZZ400-Exit.
117200      exit     section.
       
