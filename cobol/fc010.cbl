000100****************************************************************
000200*                                                               *
000300*                 Cession Reconciliation - Match               *
000400*               And Differences Export (Step 1)                *
000500*                                                               *
000600****************************************************************
000700*
000800  identification          division.
000900*================================
001000*
001100       program-id.       fc010.
001200**
001300*    Author.            V B Coen FBCS, FIDM, FIDPM, 06/04/1989.
001400*                        For Applewood Computers.
001500**
001600*    Installation.      Applewood Computers - Fund Cession Job.
001700**
001800*    Date-Written.      06/04/1989.
001900**
002000*    Date-Compiled.
002100**
002200*    Security.          Copyright (C) 1976-2026, Vincent Bryan Coen.
002300*                        Distributed under the GNU General Public
002400*                        License. See the file COPYING for details.
002500**
002600*    Remarks.           Reconciliation Match / Compare / Export.
002700*                        Loads the Fund administrator's portfolio
002800*                        into a table, matches each Internal cession
002900*                        record to it by Contract-No, compares the
003000*                        two and writes a Differences record for
003100*                        every pair that does not agree, and a
003200*                        Sample record for the first 100 pairs that
003300*                        do.  Also prints the Difference Analysis
003400*                        Summary block of the run report.
003500*
003600*                        Started life matching register lines to a
003700*                        master file for the old stock take job -
003800*                        re-purposed wholesale for fund cession.
003900**
004000*    Version.           See Prog-Name in Ws.
004100**
004200*    Called Modules.    None.
004300**
004400*    Functions Used.    None.
004500**
004600*    Files used :
004700*                        Internal-File.   Internal cession extract.
004800*                        Fund-File.       Fund portfolio report.
004900*                        Differences-File. Written here, read by fc020.
005000*                        Sample-File.     First 100 identical pairs.
005100*                        Summary-Rpt.     Run report (shared w fc000/20).
005200**
005300*    Error messages used.
005400* System wide:
005500*                        SY001.
005600* Program specific:
005700*                        FC003, FC004, FC005, FC009.
005800**
005900* Changes:
006000* 06/04/89 vbc - 1.0.00 Created - table match of a register extract
006100*                        against the old stock master, GO TO style
006200*                        read loops throughout.
006300* 14/09/90 vbc -    .01 Table enlarged, 2000 was not enough for the
006400*                        Reading warehouse run.
006500* 22/01/92 rjp -    .02 Added the Sample output, audit wanted to see
006600*                        a handful of the matches that were OK too.
006700* 19/08/94 vbc -    .03 Percentage difference column added to the
006800*                        export, plain value diff was not enough.
006900* 30/11/98 krs - Y2K .04 Reviewed - no date fields held by this
007000*                        program, nothing to change for the century.
007100* 04/01/99 krs - Y2K .05 Re-certified post Y2K.
007200* 11/05/02 vbc -    .06 Renamed data names to current house style.
007300* 19/02/07 mjp -    .07 Percent-diff now flagged N/A rather than
007400*                        printed as 0.00 when the fund value is zero
007500*                        - was giving a false reading of no change.
007600* 13/11/25 vbc - 2.0.00 Re-purposed for the Fund Cession job - was
007700*                        pyrgstr's check-register match loop, now
007800*                        matches Internal cession extract against
007900*                        the Fund portfolio instead of Emp v Check.
008000*                        Report Writer dropped, plain print lines
008100*                        used for the Summary-Rpt block instead.
008200* 24/11/25 vbc -    .01 Added Sample-File and the 100 record cap.
008300* 09/12/25 vbc -    .02 Float tolerance and ignore-case now taken
008400*                        from Fc-Param-Record, no longer hard coded.
008500* 18/02/26 vbc -    .03 Match/Coverage percentages moved here from
008600*                        fc000 - fc000 only prints the banner now.
008650* 16/01/26 vbc -    .04 88-levels added under the switch bytes,
008660*                        easier to read than testing = "Y" at
008670*                        every IF.
008700*
008800*************************************************************************
008900*
009000* Copyright Notice.
009100* ****************
009200*
009300* These files and programs are part of the Applewood Computers Accounting
009400* System and is Copyright (c) Vincent B Coen. 1976-2026 and later.
009500*
009600* This program is now free software; you can redistribute it and/or
009700* modify it under the terms of the GNU General Public License as
009800* published by the Free Software Foundation; version 3 and later as
009900* revised for personal usage only and that includes for use within a
010000* business but without repackaging or for Resale in any way.
010100*
010200* ACAS is distributed in the hope that it will be useful, but WITHOUT
010300* ANY WARRANTY; without even the implied warranty of MERCHANTABILITY
010400* or FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public
010500* License for more details.
010600*
010700*************************************************************************
010800*
010900  environment             division.
011000*================================
011100*
011200  copy "envdiv.cob".
011300  input-output            section.
011400  file-control.
011500      select   Internal-File  assign      "INTERNAL-FILE"
011600                               organization sequential
011700                               status      WS-Internal-Status.
011800*
011900      select   Fund-File      assign      "FUND-FILE"
012000                               organization sequential
012100                               status      WS-Fund-Status.
012200*
012300      select   Differences-File
012400                               assign      "DIFFERENCES-FILE"
012500                               organization sequential
012600                               status      WS-Diffs-Status.
012700*
012800      select   Sample-File    assign      "SAMPLE-FILE"
012900                               organization sequential
013000                               status      WS-Sample-Status.
013100*
013200      select   Summary-Rpt    assign      "SUMMARY-RPT"
013300                               organization sequential
013400                               status      WS-Summary-Status.
013500*
013600  data                    division.
013700*================================
013800*
013900  file section.
014000*
014100  fd  Internal-File.
014200      copy "wsfccsn.cob"
014300         replacing ==FC-Cession-Record==    by ==FC-Internal-Record==
014400                   ==Csn-Contract-No==       by ==Int-Contract-No==
014500                   ==Csn-Face-Value==        by ==Int-Face-Value==
014600                   ==Csn-Acquisition-Value== by ==Int-Acquisition-Value==
014700                   ==Csn-Status-Code==       by ==Int-Status-Code==.
014800*
014900  fd  Fund-File.
015000      copy "wsfccsn.cob"
015100         replacing ==FC-Cession-Record==    by ==FC-Fund-Record==
015200                   ==Csn-Contract-No==       by ==Fnd-Contract-No==
015300                   ==Csn-Face-Value==        by ==Fnd-Face-Value==
015400                   ==Csn-Acquisition-Value== by ==Fnd-Acquisition-Value==
015500                   ==Csn-Status-Code==       by ==Fnd-Status-Code==.
015600*
015700  fd  Differences-File.
015800      copy "wsfcdif.cob".
015900*
016000  fd  Sample-File.
016100      copy "wsfcsam.cob".
016200*
016300  fd  Summary-Rpt.
016400  01  FC-Summary-Line.
016500      03  FC-Summary-Text      pic x(130).
016600      03  filler               pic x(02).
016700*
016800  working-storage         section.
016900*-----------------------
017000  77  Prog-Name               pic x(16) value "fc010 v2.0.03".
017100*
017200  copy "wsfcmsg.cob".
017300*
017400  01  WS-File-Status-Block.
017500      03  WS-Internal-Status  pic xx    value zero.
017600      03  WS-Fund-Status      pic xx    value zero.
017700      03  WS-Diffs-Status     pic xx    value zero.
017800      03  WS-Sample-Status    pic xx    value zero.
017900      03  WS-Summary-Status   pic xx    value zero.
018000*
018100  01  WS-Switches.
018200      03  WS-Ign-Case         pic x     value "N".
018210          88  WS-Case-Is-Ignored     value "Y".
018300      03  WS-Fund-Found       pic x     value "N".
018310          88  WS-Fund-Was-Found      value "Y".
018400      03  WS-Any-Diff         pic x     value "N".
018410          88  WS-A-Diff-Was-Found    value "Y".
018500      03  WS-Face-Present     pic x     value "N".
018600      03  WS-Acq-Present      pic x     value "N".
018700      03  WS-No-Diffs-At-All  pic x     value "Y".
018710          88  WS-Nothing-Differed    value "Y".
018800*
018900  01  WS-Tolerance             pic s9(3)v9(6) comp.
019000*
019100  01  WS-Control-Totals.
019200      03  WS-Total-Fund       pic 9(9)  comp  value zero.
019300      03  WS-Total-Internal   pic 9(9)  comp  value zero.
019400      03  WS-Common-Count     pic 9(9)  comp  value zero.
019500      03  WS-Identical-Count  pic 9(9)  comp  value zero.
019600      03  WS-Different-Count  pic 9(9)  comp  value zero.
019700      03  WS-Sample-Count     pic 9(9)  comp  value zero.
019800  01  WS-Control-Totals-X redefines WS-Control-Totals.
019900      03  WS-Totals-Flat       pic 9(54).
020000*
020100  01  WS-Match-Pct             pic 999v9         value zero.
020200  01  WS-Coverage-Pct          pic 999v9         value zero.
020300*
020400  01  WS-Stat-Block.
020500      03  WS-Face-Stat-Count   pic 9(9)      comp value zero.
020600      03  WS-Face-Stat-Sum     pic s9(15)v99 comp value zero.
020700      03  WS-Face-Stat-Max     pic s9(13)v99 comp value zero.
020800      03  WS-Face-Stat-Min     pic s9(13)v99 comp value zero.
020900      03  WS-Acq-Stat-Count    pic 9(9)      comp value zero.
021000      03  WS-Acq-Stat-Sum      pic s9(15)v99 comp value zero.
021100      03  WS-Acq-Stat-Max      pic s9(13)v99 comp value zero.
021200      03  WS-Acq-Stat-Min      pic s9(13)v99 comp value zero.
021300*
021400  01  WS-Face-Stat-Mean        pic s9(13)v99     value zero.
021500  01  WS-Acq-Stat-Mean         pic s9(13)v99     value zero.
021600*
021700  01  WS-Pair-Work.
021800      03  WS-Face-Diff         pic s9(13)v99     value zero.
021900      03  WS-Face-Diff-Pct     pic s9(7)v99      value zero.
022000      03  WS-Acq-Diff          pic s9(13)v99     value zero.
022100      03  WS-Acq-Diff-Pct      pic s9(7)v99      value zero.
022200      03  WS-Face-Abs          pic s9(13)v99     value zero.
022300      03  WS-Acq-Abs           pic s9(13)v99     value zero.
022400      03  WS-Face-Fund-Abs     pic s9(13)v99     value zero.
022500      03  WS-Acq-Fund-Abs      pic s9(13)v99     value zero.
022600*
022700  01  WS-Norm-Text-1           pic x(20)         value spaces.
022800  01  WS-Norm-Text-2           pic x(20)         value spaces.
022900  01  WS-Sub                   pic 9             value zero.
023000  01  WS-Lead-Spaces           pic 99            comp value zero.
023100*
023200  01  WS-Fund-Sub              pic 9(9)    comp  value zero.
023300  01  WS-Fund-Table-Max        pic 9(9)    comp  value 9999.
023400*
023500  01  FC-Fund-Table.
023600      03  FC-Fund-Entry        occurs 9999 times.
023700          05  Tbl-Contract-No       pic x(20).
023800          05  Tbl-Face-Value        pic s9(13)v99.
023900          05  Tbl-Acquisition-Value pic s9(13)v99.
024000          05  Tbl-Status-Code       pic x(10).
024100*
024200  01  WS-Print-Line             pic x(132)  value spaces.
024300  01  WS-Rpt-Numeric-Line redefines WS-Print-Line.
024400      03  Rpt-Num-Label         pic x(30).
024500      03  Rpt-Num-Value-1       pic z(12)9.99-.
024600      03  filler                pic x(05).
024700      03  Rpt-Num-Value-2       pic z(12)9.99-.
024800      03  filler                pic x(63).
024900  01  WS-Rpt-Pct-Line     redefines WS-Print-Line.
025000      03  Rpt-Pct-Label         pic x(30).
025100      03  Rpt-Pct-Value         pic zz9.9.
025200      03  filler                pic x(97).
025300*
025400  linkage                 section.
025500*-----------------------
025600*
025700  copy "wsfcprm.cob".
025800*
025900  procedure division using FC-Param-Record.
026000*
026100  AA000-Main                  section.
026200***********************************
026300      move     Prm-Ignore-Case to WS-Ign-Case.
026400      move     Prm-Float-Tolerance to WS-Tolerance.
026500*
026600      open     input  Internal-File.
026700      if       WS-Internal-Status not = "00"
026800               display  FC003  Internal-File
026900               move     "N" to Prm-Step1-Ok
027000               goback.
027100*
027200      open     input  Fund-File.
027300      if       WS-Fund-Status not = "00"
027400               display  FC004  Fund-File
027500               close    Internal-File
027600               move     "N" to Prm-Step1-Ok
027700               goback.
027800*
027900      open     output Differences-File.
028000      open     output Sample-File.
028100      open     extend Summary-Rpt.
028200*
028300      perform  BB000-Load-Fund-Table thru BB000-Exit.
028400      perform  BB100-Match-Compare   thru BB100-Exit.
028500*
028600      close    Internal-File.
028700      close    Fund-File.
028800      close    Differences-File.
028900      close    Sample-File.
029000*
029100      perform  CC300-Print-Summary   thru CC300-Exit.
029200*
029300      close    Summary-Rpt.
029400*
029500      move     "Y" to Prm-Step1-Ok.
029600      if       WS-No-Diffs-At-All = "Y"
029700               move     "N" to Prm-Diffs-Found
029800      else
029900               move     "Y" to Prm-Diffs-Found
030000      end-if.
030100      goback.
030200*
030300  AA000-Exit.
030400      exit     section.
030500*
030600  BB000-Load-Fund-Table        section.
030700***********************************
030800*  Reads the Fund portfolio once and stacks it into FC-Fund-Table,
030900*  normalising the Status text the same way the Internal side will
031000*  be normalised at compare time (N1/N2).
031100      move     zero to WS-Fund-Sub.
031200*
031300  BB000-Read-Loop.
031400      read     Fund-File
031500               at end
031600               go to BB000-Exit
031700      end-read.
031800      if       WS-Fund-Status not = "00" and not = "10"
031900               go to BB000-Exit.
032000*
032100      add      1 to WS-Fund-Sub.
032200      add      1 to WS-Total-Fund.
032300      if       WS-Fund-Sub > WS-Fund-Table-Max
032400               display  FC004 "table full, record dropped"
032500               subtract 1 from WS-Fund-Sub
032600               go to BB000-Read-Loop.
032700*
032800      move     Fnd-Contract-No to WS-Norm-Text-1.
032900      perform  ZZ100-Normalize-Text thru ZZ100-Exit.
033000      move     WS-Norm-Text-1 to Tbl-Contract-No (WS-Fund-Sub).
033100      move     Fnd-Face-Value        to Tbl-Face-Value (WS-Fund-Sub).
033200      move     Fnd-Acquisition-Value
033300                                 to Tbl-Acquisition-Value (WS-Fund-Sub).
033400      move     Fnd-Status-Code       to WS-Norm-Text-1.
033500      perform  ZZ100-Normalize-Text thru ZZ100-Exit.
033600      move     WS-Norm-Text-1 to Tbl-Status-Code (WS-Fund-Sub).
033700      go       to BB000-Read-Loop.
033800*
033900  BB000-Exit.
034000      exit     section.
034100*
034200  BB100-Match-Compare          section.
034300***********************************
034400*  One pass of the Internal extract.  Every record is looked up in
034500*  FC-Fund-Table by Contract-No (B1) - unmatched records only move
034600*  the coverage count, they are never compared (inner join - step 3).
034700*
034800  BB100-Read-Loop.
034900      read     Internal-File
035000               at end
035100               go to BB100-Exit
035200      end-read.
035300      if       WS-Internal-Status not = "00" and not = "10"
035400               go to BB100-Exit.
035500*
035600      add      1 to WS-Total-Internal.
035700      move     Int-Contract-No to WS-Norm-Text-1.
035800      perform  ZZ100-Normalize-Text thru ZZ100-Exit.
035900      perform  ZZ300-Search-Fund-Table thru ZZ300-Exit.
036000      if       WS-Fund-Found = "N"
036100               go to BB100-Read-Loop.
036200*
036300      add      1 to WS-Common-Count.
036400      perform  BB200-Compare-Pair thru BB200-Exit.
036500*
036600      if       WS-Any-Diff = "Y"
036700               add      1 to WS-Different-Count
036800               move     "N" to WS-No-Diffs-At-All
036900               perform  CC000-Write-Differences thru CC000-Exit
037000               perform  CC200-Accumulate-Stats  thru CC200-Exit
037100      else
037200               add      1 to WS-Identical-Count
037300               if       WS-Sample-Count < 100
037400                        perform  CC100-Write-Sample thru CC100-Exit
037500               end-if
037600      end-if.
037700      go       to BB100-Read-Loop.
037800*
037900  BB100-Exit.
038000      exit     section.
038100*
038200  BB200-Compare-Pair           section.
038300***********************************
038400*  B2 - numeric fields differ when abs(internal - fund) > tolerance.
038500*  B3 - normalised text differs per N1/N2; two normalised-empty
038600*       values are treated as equal.
038700      move     "N" to WS-Any-Diff.
038800*
038900      compute  WS-Face-Diff =
039000               Int-Face-Value - Tbl-Face-Value (WS-Fund-Sub).
039100      move     WS-Face-Diff to WS-Face-Abs.
039200      if       WS-Face-Abs < zero
039300               multiply -1 by WS-Face-Abs.
039400      if       WS-Face-Abs > WS-Tolerance
039500               move "Y" to WS-Any-Diff  WS-Face-Present
039600      else
039700               move "N" to WS-Face-Present.
039800*
039900      compute  WS-Acq-Diff = Int-Acquisition-Value -
040000               Tbl-Acquisition-Value (WS-Fund-Sub).
040100      move     WS-Acq-Diff to WS-Acq-Abs.
040200      if       WS-Acq-Abs < zero
040300               multiply -1 by WS-Acq-Abs.
040400      if       WS-Acq-Abs > WS-Tolerance
040500               move "Y" to WS-Any-Diff  WS-Acq-Present
040600      else
040700               move "N" to WS-Acq-Present.
040800*
040900      move     Int-Status-Code to WS-Norm-Text-1.
041000      perform  ZZ100-Normalize-Text thru ZZ100-Exit.
041100      move     Tbl-Status-Code (WS-Fund-Sub) to WS-Norm-Text-2.
041200      if       WS-Norm-Text-1 not = WS-Norm-Text-2
041300               move "Y" to WS-Any-Diff.
041400*
041500  BB200-Exit.
041600      exit     section.
041700*
041800  CC000-Write-Differences      section.
041900***********************************
042000*  B4/B5 - signed diff reported only when both sides present; the
042100*  percentage is N/A (left zero, flag left off) when the fund side
042200*  of the pair is zero.
042300      move     WS-Norm-Text-1        to Dif-Contract-No.
042400      move     Int-Face-Value        to Dif-Face-Internal.
042500      move     Tbl-Face-Value (WS-Fund-Sub) to Dif-Face-Fund.
042600      move     WS-Face-Diff           to Dif-Face-Diff.
042700      move     zero                   to WS-Face-Diff-Pct.
042800      if       Tbl-Face-Value (WS-Fund-Sub) not = zero
042900               move     Tbl-Face-Value (WS-Fund-Sub) to WS-Face-Fund-Abs
043000               if       WS-Face-Fund-Abs < zero
043100                        multiply -1 by WS-Face-Fund-Abs
043200               end-if
043300               compute  WS-Face-Diff-Pct rounded =
043400                        (WS-Face-Abs / WS-Face-Fund-Abs) * 100
043500      end-if.
043600      move     WS-Face-Diff-Pct       to Dif-Face-Diff-Pct.
043700*
043800      move     Int-Acquisition-Value  to Dif-Acq-Internal.
043900      move     Tbl-Acquisition-Value (WS-Fund-Sub) to Dif-Acq-Fund.
044000      move     WS-Acq-Diff            to Dif-Acq-Diff.
044100      move     zero                   to WS-Acq-Diff-Pct.
044200      if       Tbl-Acquisition-Value (WS-Fund-Sub) not = zero
044300               move     Tbl-Acquisition-Value (WS-Fund-Sub)
044400                                 to WS-Acq-Fund-Abs
044500               if       WS-Acq-Fund-Abs < zero
044600                        multiply -1 by WS-Acq-Fund-Abs
044700               end-if
044800               compute  WS-Acq-Diff-Pct rounded =
044900                        (WS-Acq-Abs / WS-Acq-Fund-Abs) * 100
045000      end-if.
045100      move     WS-Acq-Diff-Pct        to Dif-Acq-Diff-Pct.
045200*
045300      move     WS-Face-Present        to Dif-Face-Diff-Present.
045400      move     WS-Acq-Present         to Dif-Acq-Diff-Present.
045500      if       WS-Norm-Text-1 not = WS-Norm-Text-2
045600               move "Y" to Dif-Status-Diff-Present
045700      else
045800               move "N" to Dif-Status-Diff-Present.
045900*
046000      write    FC-Differences-Record.
046100      if       WS-Diffs-Status not = "00"
046200               display  FC003 "write failed on Differences-File"
046300               move     "N" to Prm-Step1-Ok.
046400*
046500  CC000-Exit.
046600      exit     section.
046700*
046800  CC100-Write-Sample            section.
046900***********************************
047000      move     WS-Norm-Text-1          to Sam-Contract-No.
047100      move     Int-Face-Value          to Sam-Face-Internal.
047200      move     Tbl-Face-Value (WS-Fund-Sub) to Sam-Face-Fund.
047300      move     Int-Acquisition-Value   to Sam-Acq-Internal.
047400      move     Tbl-Acquisition-Value (WS-Fund-Sub) to Sam-Acq-Fund.
047500      move     Int-Status-Code         to Sam-Status-Internal.
047600      move     Tbl-Status-Code (WS-Fund-Sub) to Sam-Status-Fund.
047700*
047800      write    FC-Sample-Record.
047900      if       WS-Sample-Status = "00"
048000               add      1 to WS-Sample-Count.
048100*
048200  CC100-Exit.
048300      exit     section.
048400*
048500  CC200-Accumulate-Stats        section.
048600***********************************
048700*  B8/B9 - over records where the field's difference is present.
048800      if       WS-Face-Present = "Y"
048900               add      1           to WS-Face-Stat-Count
049000               add      WS-Face-Diff to WS-Face-Stat-Sum
049100               if       WS-Face-Stat-Count = 1
049200                        move WS-Face-Diff to WS-Face-Stat-Max
049300                                              WS-Face-Stat-Min
049400               else
049500                        if   WS-Face-Diff > WS-Face-Stat-Max
049600                             move WS-Face-Diff to WS-Face-Stat-Max
049700                        end-if
049800                        if   WS-Face-Diff < WS-Face-Stat-Min
049900                             move WS-Face-Diff to WS-Face-Stat-Min
050000                        end-if
050100               end-if.
050200*
050300      if       WS-Acq-Present = "Y"
050400               add      1          to WS-Acq-Stat-Count
050500               add      WS-Acq-Diff to WS-Acq-Stat-Sum
050600               if       WS-Acq-Stat-Count = 1
050700                        move WS-Acq-Diff to WS-Acq-Stat-Max
050800                                             WS-Acq-Stat-Min
050900               else
051000                        if   WS-Acq-Diff > WS-Acq-Stat-Max
051100                             move WS-Acq-Diff to WS-Acq-Stat-Max
051200                        end-if
051300                        if   WS-Acq-Diff < WS-Acq-Stat-Min
051400                             move WS-Acq-Diff to WS-Acq-Stat-Min
051500                        end-if
051600               end-if.
051700*
051800  CC200-Exit.
051900      exit     section.
052000*
052100  CC300-Print-Summary            section.
052200***********************************
052300*  Builds the banner, step 1 heading and Difference Analysis
052400*  Summary block of the run report - steps 9/10 of the batch flow.
052500      move     spaces to FC-Summary-Line.
052600      move     all "=" to FC-Summary-Line (1:60).
052700      write    FC-Summary-Line.
052800      string   "FUND " Prm-Fund-Alias
052900               " REFERENCE DATE " Prm-Reference-Date
053000               " FORMAT " Prm-Output-Format
053100               delimited by size into FC-Summary-Line.
053200      write    FC-Summary-Line.
053300      move     spaces to FC-Summary-Line.
053400      move     all "=" to FC-Summary-Line (1:60).
053500      write    FC-Summary-Line.
053600      move     spaces to FC-Summary-Line.
053700      write    FC-Summary-Line.
053800*
053900      move     "STEP 1: EXTRACT AND COMPARE" to FC-Summary-Line.
054000      write    FC-Summary-Line.
054100      move     spaces to FC-Summary-Line.
054200      move     all "-" to FC-Summary-Line (1:28).
054300      write    FC-Summary-Line.
054400*
054500      if       WS-No-Diffs-At-All = "Y"
054600               move     FC005 to FC-Summary-Line
054700               write    FC-Summary-Line
054800               go to CC300-Exit.
054900*
055000      move     spaces to FC-Summary-Line.
055100      move     "DIFFERENCE ANALYSIS SUMMARY" to FC-Summary-Line.
055200      write    FC-Summary-Line.
055300*
055400      move     spaces to WS-Rpt-Numeric-Line.
055500      move     "Total Fund Records" to Rpt-Num-Label.
055600      move     WS-Total-Fund to Rpt-Num-Value-1.
055700      write    FC-Summary-Line from WS-Rpt-Numeric-Line.
055800*
055900      move     spaces to WS-Rpt-Numeric-Line.
056000      move     "Total Internal Records" to Rpt-Num-Label.
056100      move     WS-Total-Internal to Rpt-Num-Value-1.
056200      write    FC-Summary-Line from WS-Rpt-Numeric-Line.
056300*
056400      move     spaces to WS-Rpt-Numeric-Line.
056500      move     "Common Records" to Rpt-Num-Label.
056600      move     WS-Common-Count to Rpt-Num-Value-1.
056700      write    FC-Summary-Line from WS-Rpt-Numeric-Line.
056800*
056900      move     spaces to WS-Rpt-Numeric-Line.
057000      move     "Identical Records" to Rpt-Num-Label.
057100      move     WS-Identical-Count to Rpt-Num-Value-1.
057200      write    FC-Summary-Line from WS-Rpt-Numeric-Line.
057300*
057400      move     spaces to WS-Rpt-Numeric-Line.
057500      move     "Different Records" to Rpt-Num-Label.
057600      move     WS-Different-Count to Rpt-Num-Value-1.
057700      write    FC-Summary-Line from WS-Rpt-Numeric-Line.
057800*
057900      move     zero to WS-Match-Pct  WS-Coverage-Pct.
058000      if       WS-Common-Count not = zero
058100               compute  WS-Match-Pct rounded =
058200                        (WS-Identical-Count / WS-Common-Count) * 100.
058300      if       WS-Total-Fund not = zero
058400               compute  WS-Coverage-Pct rounded =
058500                        (WS-Common-Count / WS-Total-Fund) * 100.
058600*
058700      move     spaces to WS-Rpt-Pct-Line.
058800      move     "Match Percentage" to Rpt-Pct-Label.
058900      move     WS-Match-Pct to Rpt-Pct-Value.
059000      write    FC-Summary-Line from WS-Rpt-Pct-Line.
059100*
059200      move     spaces to WS-Rpt-Pct-Line.
059300      move     "Coverage Percentage" to Rpt-Pct-Label.
059400      move     WS-Coverage-Pct to Rpt-Pct-Value.
059500      write    FC-Summary-Line from WS-Rpt-Pct-Line.
059600*
059700      move     zero to WS-Face-Stat-Mean  WS-Acq-Stat-Mean.
059800      if       WS-Face-Stat-Count not = zero
059900               compute  WS-Face-Stat-Mean rounded =
060000                        WS-Face-Stat-Sum / WS-Face-Stat-Count.
060100      if       WS-Acq-Stat-Count not = zero
060200               compute  WS-Acq-Stat-Mean rounded =
060300                        WS-Acq-Stat-Sum / WS-Acq-Stat-Count.
060400*
060500      move     spaces to WS-Rpt-Numeric-Line.
060600      move     "Face - Records/Mean Diff" to Rpt-Num-Label.
060700      move     WS-Face-Stat-Count to Rpt-Num-Value-1.
060800      move     WS-Face-Stat-Mean to Rpt-Num-Value-2.
060900      write    FC-Summary-Line from WS-Rpt-Numeric-Line.
061000*
061100      move     spaces to WS-Rpt-Numeric-Line.
061200      move     "Face - Max/Min Diff" to Rpt-Num-Label.
061300      move     WS-Face-Stat-Max to Rpt-Num-Value-1.
061400      move     WS-Face-Stat-Min to Rpt-Num-Value-2.
061500      write    FC-Summary-Line from WS-Rpt-Numeric-Line.
061600*
061700      move     spaces to WS-Rpt-Numeric-Line.
061800      move     "Acquisition - Records/Mean Diff" to Rpt-Num-Label.
061900      move     WS-Acq-Stat-Count to Rpt-Num-Value-1.
062000      move     WS-Acq-Stat-Mean to Rpt-Num-Value-2.
062100      write    FC-Summary-Line from WS-Rpt-Numeric-Line.
062200*
062300      move     spaces to WS-Rpt-Numeric-Line.
062400      move     "Acquisition - Max/Min Diff" to Rpt-Num-Label.
062500      move     WS-Acq-Stat-Max to Rpt-Num-Value-1.
062600      move     WS-Acq-Stat-Min to Rpt-Num-Value-2.
062700      write    FC-Summary-Line from WS-Rpt-Numeric-Line.
062800*
062900  CC300-Exit.
063000      exit     section.
063100*
063200  ZZ100-Normalize-Text          section.
063300***********************************
063400*  N1 - trim leading blanks (trailing blanks are already trailing
063500*  padding on a fixed x(20) field, nothing to do there).  N2 -
063600*  lower-case when the run parameter says so.  No intrinsic
063700*  FUNCTIONs - INSPECT does both jobs the old way.  Works on
063800*  WS-Norm-Text-1 in place.
063900      move     zero to WS-Lead-Spaces.
064000      inspect  WS-Norm-Text-1 tallying WS-Lead-Spaces
064100                              for leading space.
064200      if       WS-Lead-Spaces > zero and < 20
064300               move     WS-Norm-Text-1 (WS-Lead-Spaces + 1:)
064400                                 to WS-Norm-Text-1.
064500*
064600      if       WS-Ign-Case = "Y"
064700               inspect  WS-Norm-Text-1 converting
064800                        "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
064900                     to "abcdefghijklmnopqrstuvwxyz".
065000*
065100  ZZ100-Exit.
065200      exit     section.
065300*
065400  ZZ300-Search-Fund-Table       section.
065500***********************************
065600*  Linear lookup of WS-Norm-Text-1 (the normalised key) in
065700*  FC-Fund-Table.  Sets WS-Fund-Found and leaves the matching
065800*  subscript in WS-Fund-Sub for the caller.
065900      move     "N" to WS-Fund-Found.
066000      move     zero to WS-Fund-Sub.
066100*
066200  ZZ300-Loop.
066300      add      1 to WS-Fund-Sub.
066400      if       WS-Fund-Sub > WS-Total-Fund
066500               move zero to WS-Fund-Sub
066600               go to ZZ300-Exit.
066700      if       Tbl-Contract-No (WS-Fund-Sub) = WS-Norm-Text-1
066800               move "Y" to WS-Fund-Found
066900               go to ZZ300-Exit.
067000      go       to ZZ300-Loop.
067100*
067200  ZZ300-Exit.
067300      exit     section.
       
